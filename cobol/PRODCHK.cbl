000100************************************************************      00000100
000200 IDENTIFICATION DIVISION.                                         00000200
000300 PROGRAM-ID.  PRODCHK.                                            00000300
000400 AUTHOR. R J PALOMBO.                                             00000400
000500 INSTALLATION. WAREHOUSE SYSTEMS GROUP.                           00000500
000600 DATE-WRITTEN. 03/14/93.                                          00000600
000700 DATE-COMPILED. 03/14/93.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                 00000900
001000* FUNCTION =  OWNS THE PRODUCT-MASTER TABLE AND ANSWERS           00001000
001100*             "DOES THIS PRODUCT ID EXIST, IS IT ACTIVE"          00001100
001200*             FOR EVERY OTHER PROGRAM IN THE SYSTEM.              00001200
001300*             LOADS THE WHOLE MASTER FILE INTO A                  00001300
001400*             SEARCH-ALL TABLE ON ITS FIRST CALL - NO ISAM        00001400
001500*             ON THIS MACHINE CLASS, SO A BINARY SEARCH           00001500
001600*             STANDS IN FOR IT.                                   00001600
001700*                                                                 00001700
001800* CALLED BY =  INBPOST, OUTBPOST                                  00001800
001900*                                                                 00001900
002000* LINKAGE   =  CALL 'PRODCHK' USING PCK-FUNCTION-CODE             00002000
002100*                                   PCK-PRODUCT-ID                00002100
002200*                                   PCK-FOUND-SWITCH              00002200
002300*                                   PCK-RETURNED-REC              00002300
002400*              PCK-FUNCTION-CODE = 'FIND' LOOKS UP ONE            00002400
002500*              PRODUCT.  THE TABLE LOADS AUTOMATICALLY ON         00002500
002600*              THE FIRST CALL OF ANY KIND - CALLERS DO NOT        00002600
002700*              ISSUE A SEPARATE LOAD CALL.                        00002700
002800*                                                                 00002800
002900* CHANGE ACTIVITY :                                               00002900
003000*   YYMMDD INIT TICKET  : REMARKS                                 00003000
003100*   930714 RJP  WHS0015 : ORIGINAL PROGRAM - FIND BY PROD ID      00003100
003200*   940301 RJP  WHS0062 : RETURN FULL MASTER RECORD TO THE        00003200
003300*                         CALLER, NOT JUST THE FOUND FLAG         00003300
003400*   981011 LMK  WHS0205 : Y2K REVIEW - NO DATE FIELDS PASSED      00003400
003500*                         OR RETURNED, SIGNED OFF                 00003500
003600*   050503 DWH  WHS0339 : PCK-RETURNED-REC NOW INCLUDES THE       00003600
003700*                         ACTIVE FLAG SO CALLERS CAN REJECT       00003700
003800*                         DISCONTINUED PRODUCTS                   00003800
003900*   110916 DWH  WHS0412 : LOAD-TABLE MOVED FROM A SEPARATE        00003900
004000*                         FUNCTION CODE TO AN AUTOMATIC           00004000
004100*                         FIRST-CALL CHECK PER OPS REQUEST        00004100
004200*   111108 DWH  WHS0419 : ADDED PRT-SUPPLIER-ID-X FOR USE AS AN   00004200
004300*                         ALPHANUMERIC COMPARE KEY IN TRACE       00004300
004400*                         DISPLAYS                                00004400
004500************************************************************      00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER. IBM-370.                                        00004800
004900 OBJECT-COMPUTER. IBM-370.                                        00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     UPSI-0 ON STATUS IS PCK-TRACE-ON                             00005100
005200            OFF STATUS IS PCK-TRACE-OFF.                          00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500     SELECT PRODUCT-MASTER ASSIGN TO PRODFILE                     00005500
005600         ORGANIZATION IS LINE SEQUENTIAL                          00005600
005700         FILE STATUS  IS WS-PRODFILE-STATUS.                      00005700
005800*                                                                 00005800
005900 DATA DIVISION.                                                   00005900
006000 FILE SECTION.                                                    00006000
006100 FD  PRODUCT-MASTER                                               00006100
006200     RECORDING MODE IS F                                          00006200
006300     LABEL RECORDS ARE OMITTED.                                   00006300
006400 01  PRODUCT-MASTER-FD-REC         PIC X(109).                    00006400
006500*                                                                 00006500
006600 WORKING-STORAGE SECTION.                                         00006600
006700 01  WS-FIELDS.                                                   00006700
006800     05  WS-PRODFILE-STATUS        PIC X(2)  VALUE SPACES.        00006800
006900     05  WS-PRODFILE-EOF           PIC X     VALUE 'N'.           00006900
007000         88  PRODFILE-AT-EOF           VALUE 'Y'.                 00007000
007100     05  WS-TABLE-LOADED-SW        PIC X     VALUE 'N'.           00007100
007200         88  PRODUCT-TABLE-LOADED      VALUE 'Y'.                 00007200
007300     05  WS-PRODUCT-COUNT       PIC 9(5)  COMP   VALUE 0.         00007300
007400     05  WS-PRODUCT-COUNT-X REDEFINES WS-PRODUCT-COUNT            00007400
007500                                  PIC X(04).                      00007500
007600*                                                                 00007600
007700 01  WS-SUBSCRIPTS.                                               00007700
007800     05  WS-LDX               PIC S9(5)  COMP.                    00007800
007900*                                                                 00007900
008000 COPY PRODMSTR.                                                   00008000
008100*                                                                 00008100
008200 01  PRODUCT-TABLE-AREA.                                          00008200
008300     05  PRT-ENTRY OCCURS 1 TO 5000 TIMES                         00008300
008400                   DEPENDING ON WS-PRODUCT-COUNT                  00008400
008500                   ASCENDING KEY IS PRT-PRODUCT-ID                00008500
008600                   INDEXED BY PRT-IDX.                            00008600
008700         10  PRT-PRODUCT-ID        PIC 9(9).                      00008700
008800         10  PRT-PRODUCT-ID-X REDEFINES PRT-PRODUCT-ID            00008800
008900                                  PIC X(9).                       00008900
009000         10  PRT-SUPPLIER-ID       PIC 9(9).                      00009000
009100         10  PRT-SUPPLIER-ID-X REDEFINES PRT-SUPPLIER-ID          00009100
009200                                  PIC X(9).                       00009200
009300         10  PRT-PRODUCT-NAME      PIC X(40).                     00009300
009400         10  PRT-PRODUCT-CODE      PIC X(20).                     00009400
009500         10  PRT-UNIT-OF-MEASURE   PIC X(10).                     00009500
009600         10  PRT-ACTIVE-FLAG       PIC X(01).                     00009600
009700             88  PRT-IS-ACTIVE         VALUE 'Y'.                 00009700
009800*                                                                 00009800
009900 LINKAGE SECTION.                                                 00009900
010000 01  PCK-FUNCTION-CODE             PIC X(4).                      00010000
010100     88  PCK-IS-FIND                   VALUE 'FIND'.              00010100
010200 01  PCK-PRODUCT-ID                PIC 9(9).                      00010200
010300 01  PCK-FOUND-SWITCH              PIC X.                         00010300
010400     88  PCK-PRODUCT-FOUND             VALUE 'Y'.                 00010400
010500     88  PCK-PRODUCT-NOT-FOUND         VALUE 'N'.                 00010500
010600 01  PCK-RETURNED-REC.                                            00010600
010700     05  PCK-SUPPLIER-ID           PIC 9(9).                      00010700
010800     05  PCK-PRODUCT-NAME          PIC X(40).                     00010800
010900     05  PCK-UNIT-OF-MEASURE       PIC X(10).                     00010900
011000     05  PCK-ACTIVE-FLAG           PIC X(01).                     00011000
011100         88  PCK-IS-ACTIVE             VALUE 'Y'.                 00011100
011200     05  FILLER                    PIC X(10).                     00011200
011300*                                                                 00011300
011400 PROCEDURE DIVISION USING PCK-FUNCTION-CODE                       00011400
011500                           PCK-PRODUCT-ID                         00011500
011600                           PCK-FOUND-SWITCH                       00011600
011700                           PCK-RETURNED-REC.                      00011700
011800*                                                                 00011800
011900 000-MAIN.                                                        00011900
012000     IF NOT PRODUCT-TABLE-LOADED                                  00012000
012100         PERFORM 100-LOAD-PRODUCT-TABLE THRU 100-EXIT             00012100
012200     END-IF.                                                      00012200
012300     PERFORM 200-FIND-PRODUCT THRU 200-EXIT.                      00012300
012400     GOBACK.                                                      00012400
012500*                                                                 00012500
012600 100-LOAD-PRODUCT-TABLE.                                          00012600
012700     MOVE 0 TO WS-PRODUCT-COUNT.                                  00012700
012800     OPEN INPUT PRODUCT-MASTER.                                   00012800
012900     IF WS-PRODFILE-STATUS NOT = '00'                             00012900
013000         DISPLAY 'PRODCHK - ERROR OPENING PRODFILE. RC: '         00013000
013100                 WS-PRODFILE-STATUS                               00013100
013200         MOVE 'Y' TO WS-PRODFILE-EOF                              00013200
013300         GO TO 100-EXIT                                           00013300
013400     END-IF.                                                      00013400
013500     PERFORM 110-READ-PRODUCT-MASTER THRU 110-EXIT.               00013500
013600     PERFORM 120-LOAD-ONE-ENTRY THRU 120-EXIT                     00013600
013700         UNTIL PRODFILE-AT-EOF.                                   00013700
013800     CLOSE PRODUCT-MASTER.                                        00013800
013900     MOVE 'Y' TO WS-TABLE-LOADED-SW.                              00013900
014000 100-EXIT. EXIT.                                                  00014000
014100*                                                                 00014100
014200 110-READ-PRODUCT-MASTER.                                         00014200
014300     READ PRODUCT-MASTER INTO PRODUCT-MASTER-REC                  00014300
014400         AT END                                                   00014400
014500             MOVE 'Y' TO WS-PRODFILE-EOF                          00014500
014600             GO TO 110-EXIT                                       00014600
014700     END-READ.                                                    00014700
014800 110-EXIT. EXIT.                                                  00014800
014900*                                                                 00014900
015000 120-LOAD-ONE-ENTRY.                                              00015000
015100     ADD 1 TO WS-PRODUCT-COUNT.                                   00015100
015200     MOVE WS-PRODUCT-COUNT TO WS-LDX.                             00015200
015300     MOVE PRMS-PRODUCT-ID   TO PRT-PRODUCT-ID (WS-LDX).           00015300
015400     MOVE PRMS-SUPPLIER-ID  TO PRT-SUPPLIER-ID (WS-LDX).          00015400
015500     MOVE PRMS-PRODUCT-NAME TO PRT-PRODUCT-NAME (WS-LDX).         00015500
015600     MOVE PRMS-PRODUCT-CODE TO PRT-PRODUCT-CODE (WS-LDX).         00015600
015700     MOVE PRMS-UNIT-OF-MEASURE                                    00015700
015800                         TO PRT-UNIT-OF-MEASURE (WS-LDX).         00015800
015900     MOVE PRMS-ACTIVE-FLAG  TO PRT-ACTIVE-FLAG (WS-LDX).          00015900
016000     PERFORM 110-READ-PRODUCT-MASTER THRU 110-EXIT.               00016000
016100 120-EXIT. EXIT.                                                  00016100
016200*                                                                 00016200
016300 200-FIND-PRODUCT.                                                00016300
016400     MOVE 'N' TO PCK-FOUND-SWITCH.                                00016400
016500     MOVE SPACES TO PCK-PRODUCT-NAME PCK-UNIT-OF-MEASURE.         00016500
016600     MOVE 0 TO PCK-SUPPLIER-ID.                                   00016600
016700     MOVE 'N' TO PCK-ACTIVE-FLAG.                                 00016700
016800     SEARCH ALL PRT-ENTRY                                         00016800
016900         WHEN PRT-PRODUCT-ID (PRT-IDX) = PCK-PRODUCT-ID           00016900
017000             MOVE 'Y' TO PCK-FOUND-SWITCH                         00017000
017100             MOVE PRT-SUPPLIER-ID (PRT-IDX)                       00017100
017200                                  TO PCK-SUPPLIER-ID              00017200
017300             MOVE PRT-PRODUCT-NAME (PRT-IDX)                      00017300
017400                                  TO PCK-PRODUCT-NAME             00017400
017500             MOVE PRT-UNIT-OF-MEASURE (PRT-IDX)                   00017500
017600                                  TO PCK-UNIT-OF-MEASURE          00017600
017700             MOVE PRT-ACTIVE-FLAG (PRT-IDX)                       00017700
017800                                  TO PCK-ACTIVE-FLAG              00017800
017900     END-SEARCH.                                                  00017900
018000 200-EXIT. EXIT.                                                  00018000
