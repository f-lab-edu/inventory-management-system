000100***************************************************************** 00000100
000200* MEMBER:   PRODMSTR                                              00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = PRODUCT MASTER RECORD LAYOUT                 00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE ENTRY PER CATALOG ITEM STOCKED BY ANY           00000600
000700*             WAREHOUSE.  LOADED INTO A SEARCH-ALL TABLE BY       00000700
000800*             PRODCHK AT START-UP; READ-ONLY TO EVERY OTHER       00000800
000900*             PROGRAM IN THIS SYSTEM.                             00000900
001000*                                                                 00001000
001100* RECORD KEY = PRMS-PRODUCT-ID (FILE IS IN ASCENDING KEY          00001100
001200*              SEQUENCE - NO ISAM ON THIS CLASS OF MACHINE,       00001200
001300*              SO THE TABLE IS SEARCHED WITH SEARCH ALL)          00001300
001400*                                                                 00001400
001500* CHANGE ACTIVITY :                                               00001500
001600*   YYMMDD INIT TICKET  : REMARKS                                 00001600
001700*   930714 RJP  WHS0014 : ORIGINAL LAYOUT - PRODUCT MASTER        00001700
001800*   940228 RJP  WHS0061 : ADDED PRMS-PRODUCT-CODE (SUPPLIER       00001800
001900*                         CATALOG NUMBER) PER PURCHASING REQUEST  00001900
002000*   981011 LMK  WHS0205 : Y2K REVIEW - NO DATE FIELDS ON THIS     00002000
002100*                         RECORD, SIGNED OFF, NO CHANGE REQUIRED  00002100
002200*   050503 DWH  WHS0339 : ADDED PRMS-ACTIVE-FLAG, RETIRED ITEMS   00002200
002300*                         STAY ON FILE FOR HISTORY                00002300
002400*   110916 DWH  WHS0412 : ADDED PRMS-PRODUCT-ID-X FOR USE AS AN   00002400
002500*                         ALPHANUMERIC COMPARE KEY IN REPORT      00002500
002600*                         SELECTION LOGIC                         00002600
002700***************************************************************** 00002700
002800 01  PRODUCT-MASTER-REC.                                          00002800
002900*        ---------------  CONTROL KEY  ------------------         00002900
003000     05  PRMS-PRODUCT-ID         PIC 9(9).                        00003000
003100     05  PRMS-PRODUCT-ID-X REDEFINES PRMS-PRODUCT-ID              00003100
003200                                  PIC X(9).                       00003200
003300*        ---------------  OWNING SUPPLIER  ---------------        00003300
003400     05  PRMS-SUPPLIER-ID        PIC 9(9).                        00003400
003500*        ---------------  DESCRIPTIVE DATA  ---------------       00003500
003600     05  PRMS-PRODUCT-NAME       PIC X(40).                       00003600
003700     05  PRMS-PRODUCT-CODE       PIC X(20).                       00003700
003800     05  PRMS-UNIT-OF-MEASURE    PIC X(10).                       00003800
003900*        ---------------  STATUS  --------------------------      00003900
004000     05  PRMS-ACTIVE-FLAG        PIC X(01).                       00004000
004100         88  PRMS-IS-ACTIVE          VALUE 'Y'.                   00004100
004200         88  PRMS-IS-INACTIVE        VALUE 'N'.                   00004200
004300*        ---------------  RESERVED FOR FUTURE USE  ----------     00004300
004400     05  FILLER                  PIC X(20).                       00004400
