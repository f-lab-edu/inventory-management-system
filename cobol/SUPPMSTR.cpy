000100***************************************************************** 00000100
000200* MEMBER:   SUPPMSTR                                              00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = SUPPLIER MASTER RECORD LAYOUT                00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE ENTRY PER VENDOR THAT SUPPLIES STOCK TO ANY     00000600
000700*             WAREHOUSE.  LOADED INTO A SEARCH-ALL TABLE BY       00000700
000800*             SUPPCHK AT START-UP; READ-ONLY TO EVERY OTHER       00000800
000900*             PROGRAM IN THIS SYSTEM.                             00000900
001000*                                                                 00001000
001100* RECORD KEY = SPMS-SUPPLIER-ID (FILE IS IN ASCENDING KEY         00001100
001200*              SEQUENCE - NO ISAM ON THIS CLASS OF MACHINE,       00001200
001300*              SO THE TABLE IS SEARCHED WITH SEARCH ALL)          00001300
001400*                                                                 00001400
001500* CHANGE ACTIVITY :                                               00001500
001600*   YYMMDD INIT TICKET  : REMARKS                                 00001600
001700*   930802 RJP  WHS0017 : ORIGINAL LAYOUT - SUPPLIER MASTER       00001700
001800*   950119 RJP  WHS0088 : SPLIT SPMS-ADDRESS INTO BASE/DETAIL     00001800
001900*                         PER MAILROOM REQUEST                    00001900
002000*   981014 LMK  WHS0206 : Y2K REVIEW - NO DATE FIELDS ON THIS     00002000
002100*                         RECORD, SIGNED OFF, NO CHANGE REQUIRED  00002100
002200*   050511 DWH  WHS0341 : ADDED SPMS-ACTIVE-FLAG, SUSPENDED       00002200
002300*                         VENDORS STAY ON FILE FOR HISTORY        00002300
002400*   110920 DWH  WHS0413 : ADDED SPMS-SUPPLIER-ID-X FOR USE AS AN  00002400
002500*                         ALPHANUMERIC COMPARE KEY IN REPORT      00002500
002600*                         SELECTION LOGIC                         00002600
002700***************************************************************** 00002700
002800 01  SUPPLIER-MASTER-REC.                                         00002800
002900*        ---------------  CONTROL KEY  ------------------         00002900
003000     05  SPMS-SUPPLIER-ID        PIC 9(9).                        00003000
003100     05  SPMS-SUPPLIER-ID-X REDEFINES SPMS-SUPPLIER-ID            00003100
003200                                  PIC X(9).                       00003200
003300*        ---------------  IDENTIFICATION  ------------------      00003300
003400     05  SPMS-SUPPLIER-NAME      PIC X(40).                       00003400
003500     05  SPMS-BIZ-REG-NO         PIC X(20).                       00003500
003600*        ---------------  LOCATION  --------------------------    00003600
003700     05  SPMS-POSTCODE           PIC X(10).                       00003700
003800     05  SPMS-BASE-ADDRESS       PIC X(60).                       00003800
003900     05  SPMS-DETAIL-ADDRESS     PIC X(40).                       00003900
004000*        ---------------  CONTACTS  --------------------------    00004000
004100     05  SPMS-CEO-NAME           PIC X(20).                       00004100
004200     05  SPMS-MANAGER-NAME       PIC X(20).                       00004200
004300     05  SPMS-MANAGER-CONTACT    PIC X(20).                       00004300
004400*        ---------------  STATUS  --------------------------      00004400
004500     05  SPMS-ACTIVE-FLAG        PIC X(01).                       00004500
004600         88  SPMS-IS-ACTIVE          VALUE 'Y'.                   00004600
004700         88  SPMS-IS-INACTIVE        VALUE 'N'.                   00004700
004800*        ---------------  RESERVED FOR FUTURE USE  ----------     00004800
004900     05  FILLER                  PIC X(20).                       00004900
