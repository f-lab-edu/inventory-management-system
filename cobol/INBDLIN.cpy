000100***************************************************************** 00000100
000200* MEMBER:   INBDLIN                                               00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = INBOUND PRODUCT DETAIL LINE RECORD LAYOUT    00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE RECORD PER (PRODUCT, QUANTITY) LINE OF AN       00000600
000700*             INBOUND SHIPMENT, READ FROM INBOUND-PRODUCT-FILE    00000700
000800*             BY INBPOST.  LINES FOR ONE SHIPMENT ARE GROUPED     00000800
000900*             TOGETHER IN THE FILE BY ILD-INBOUND-ID BUT THE      00000900
001000*             FILE CARRIES NO EXPLICIT LINE-SEQUENCE NUMBER -     00001000
001100*             POSITION WITHIN THE GROUP IS THE SEQUENCE.          00001100
001200*                                                                 00001200
001300* CHANGE ACTIVITY :                                               00001300
001400*   YYMMDD INIT TICKET  : REMARKS                                 00001400
001500*   941205 RJP  WHS0059 : ORIGINAL LAYOUT - INBOUND DETAIL LINE   00001500
001600*   981101 LMK  WHS0212 : Y2K REVIEW - NO DATE FIELDS ON THIS     00001600
001700*                         RECORD, SIGNED OFF, NO CHANGE REQUIRED  00001700
001800***************************************************************** 00001800
001900 01  INBOUND-LINE-REC.                                            00001900
002000*        ---------------  OWNING SHIPMENT  -------------------    00002000
002100     05  ILD-INBOUND-ID           PIC 9(9).                       00002100
002200*        ---------------  LINE DATA  --------------------------   00002200
002300     05  ILD-PRODUCT-ID           PIC 9(9).                       00002300
002400     05  ILD-QUANTITY             PIC 9(9).                       00002400
002500*        ---------------  RESERVED FOR FUTURE USE  ----------     00002500
002600     05  FILLER                   PIC X(53).                      00002600
