000100************************************************************      00000100
000200 IDENTIFICATION DIVISION.                                         00000200
000300 PROGRAM-ID.  WHSTOCK.                                            00000300
000400 AUTHOR. R J PALOMBO.                                             00000400
000500 INSTALLATION. WAREHOUSE SYSTEMS GROUP.                           00000500
000600 DATE-WRITTEN. 01/11/94.                                          00000600
000700 DATE-COMPILED. 01/11/94.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                 00000900
001000* FUNCTION =  OWNS THE WAREHOUSE-STOCK-FILE (ONE ROW PER          00001000
001100*             WAREHOUSE-ID/PRODUCT-ID COMBINATION) AND IS         00001100
001200*             ONLY PROGRAM ALLOWED TO CHANGE A QUANTITY,          00001200
001300*             RESERVED-QTY OR SAFETY-STOCK FIGURE.  LOADS         00001300
001400*             THE WHOLE FILE INTO A SEARCH-ALL TABLE ON           00001400
001500*             CALL - NO ISAM ON THIS MACHINE CLASS - AND          00001500
001600*             REWRITES THE FILE FROM THE TABLE WHEN THE           00001600
001700*             ISSUES THE END-OF-RUN FUNCTION.                     00001700
001800*                                                                 00001800
001900* CALLED BY =  INBPOST, OUTBPOST                                  00001900
002000*                                                                 00002000
002100* LINKAGE   =  CALL 'WHSTOCK' USING WHK-FUNCTION-CODE             00002100
002200*                                   WHK-WAREHOUSE-ID              00002200
002300*                                   WHK-PRODUCT-ID                00002300
002400*                                   WHK-AMOUNT                    00002400
002500*                                   WHK-RESULT-SWITCH             00002500
002600*                                   WHK-RETURNED-REC              00002600
002700*              FUNCTION CODES -                                   00002700
002800*                INCR = INCREASE QUANTITY BY WHK-AMOUNT.          00002800
002900*                       A NEW ROW, SAFETY-STOCK ZERO, IF THE      00002900
003000*                       KEY IS NOT ALREADY ON FILE.               00003000
003100*                DECR = DECREASE QUANTITY BY WHK-AMOUNT           00003100
003200*                RSRV = INCREASE RESERVED-QTY BY WHK-AMOUNT       00003200
003300*                RELS = DECREASE RESERVED-QTY BY WHK-AMOUNT       00003300
003400*                CNFM = SHIP CONFIRM - MOVES WHK-AMOUNT           00003400
003500*                       BOTH QUANTITY AND RESERVED-QTY            00003500
003600*                SSTK = SET SAFETY-STOCK TO WHK-AMOUNT            00003600
003700*                CHEK = NO UPDATE - WHK-RESULT-SWITCH COMES       00003700
003800*                       BACK 'Y' WHEN AVAILABLE QTY IS BELOW      00003800
003900*                       SAFETY STOCK                              00003900
004000*                TERM = END OF RUN - REWRITE WAREHOUSE-           00004000
004100*                       FILE FROM THE TABLE AND RETURN.  NO       00004100
004200*                       KEY OR AMOUNT REQUIRED.                   00004200
004300*              THE TABLE LOADS AUTOMATICALLY ON THE FIRST         00004300
004400*              OF ANY KIND - CALLERS DO NOT ISSUE A SEPARATE      00004400
004500*              LOAD CALL.                                         00004500
004600*                                                                 00004600
004700* CHANGE ACTIVITY :                                               00004700
004800*   YYMMDD INIT TICKET  : REMARKS                                 00004800
004900*   940111 RJP  WHS0065 : ORIGINAL PROGRAM - INCR/DECR/RSRV/      00004900
005000*                         RELS/CNFM ONLY, NO SAFETY STOCK         00005000
005100*   960203 RJP  WHS0121 : ADDED SSTK AND CHEK FUNCTIONS FOR       00005100
005200*                         THE NEW REORDER-POINT WORK              00005200
005300*   981018 LMK  WHS0207 : Y2K REVIEW - NO DATE FIELDS PASSED      00005300
005400*                         OR RETURNED, SIGNED OFF                 00005400
005500*   050520 DWH  WHS0344 : INCR NOW ADDS A NEW ROW WITH            00005500
005600*                         STOCK ZERO WHEN THE KEY DOES NOT        00005600
005700*                         EXIST YET, FOR NEW PRODUCT RCPT         00005700
005800*   110930 DWH  WHS0414 : LOAD-TABLE MOVED FROM A SEPARATE        00005800
005900*                         FUNCTION CODE TO AN AUTOMATIC           00005900
006000*                         FIRST-CALL CHECK PER OPS REQUEST        00006000
006100*   111015 DWH  WHS0422 : ADDED TERM FUNCTION TO REWRITE THE      00006100
006200*                         STOCK FILE AT END OF RUN - STOCK        00006200
006300*                         WAS BEING HELD IN THE TABLE ONLY        00006300
006400*                         AND LOST WHEN THE JOB STEP ENDED        00006400
006500*   111110 DWH  WHS0421 : ADDED SKT-QUANTITY-X FOR USE IN A       00006500
006600*                         TRACE DUMP OF THE PACKED QUANTITY       00006600
006700*                         FIELD WHEN UPSI-0 IS ON                 00006700
006800*   111205 DWH  WHS0425 : WS-LDX AND WS-WRX PULLED OUT OF THE     00006800
006900*                         WS-SUBSCRIPTS GROUP AND DECLARED AS     00006900
007000*                         STANDALONE 77-LEVEL ITEMS PER SHOP      00007000
007100*                         STANDARDS REVIEW - THEY SERVE NO        00007100
007200*                         GROUP-MOVE PURPOSE AND NEVER DID        00007200
007300************************************************************      00007300
007400 ENVIRONMENT DIVISION.                                            00007400
007500 CONFIGURATION SECTION.                                           00007500
007600 SOURCE-COMPUTER. IBM-370.                                        00007600
007700 OBJECT-COMPUTER. IBM-370.                                        00007700
007800 SPECIAL-NAMES.                                                   00007800
007900     UPSI-0 ON STATUS IS WHK-TRACE-ON                             00007900
008000            OFF STATUS IS WHK-TRACE-OFF.                          00008000
008100 INPUT-OUTPUT SECTION.                                            00008100
008200 FILE-CONTROL.                                                    00008200
008300     SELECT WAREHOUSE-STOCK-FILE ASSIGN TO STOCKFIL               00008300
008400         ORGANIZATION IS LINE SEQUENTIAL                          00008400
008500         FILE STATUS  IS WS-STOCKFIL-STATUS.                      00008500
008600*                                                                 00008600
008700 DATA DIVISION.                                                   00008700
008800 FILE SECTION.                                                    00008800
008900 FD  WAREHOUSE-STOCK-FILE                                         00008900
009000     RECORDING MODE IS F                                          00009000
009100     LABEL RECORDS ARE OMITTED.                                   00009100
009200     COPY WHSTKREC REPLACING ==:TAG:== BY ==WSF==.                00009200
009300*                                                                 00009300
009400 WORKING-STORAGE SECTION.                                         00009400
009500 01  WS-FIELDS.                                                   00009500
009600     05  WS-STOCKFIL-STATUS         PIC X(2)  VALUE SPACES.       00009600
009700     05  WS-STOCKFIL-EOF            PIC X     VALUE 'N'.          00009700
009800         88  STOCKFIL-AT-EOF            VALUE 'Y'.                00009800
009900     05  WS-TABLE-LOADED-SW         PIC X     VALUE 'N'.          00009900
010000         88  STOCK-TABLE-LOADED         VALUE 'Y'.                00010000
010100     05  WS-STOCK-COUNT         PIC 9(5)  COMP   VALUE 0.         00010100
010200     05  WS-STOCK-COUNT-X REDEFINES WS-STOCK-COUNT                00010200
010300                                  PIC X(04).                      00010300
010400*                                                                 00010400
010500 77  WS-LDX                        PIC S9(5)  COMP.               00010500
010600 77  WS-WRX                        PIC S9(5)  COMP.               00010600
010700*                                                                 00010700
010800 01  WS-WORK-FIELDS.                                              00010800
010900     05  WS-AVAILABLE-QTY          PIC S9(9)  COMP-3.             00010900
011000     05  WS-ROW-FOUND-SW           PIC X      VALUE 'N'.          00011000
011100         88  STOCK-ROW-FOUND           VALUE 'Y'.                 00011100
011200*                                                                 00011200
011300     COPY WHSTKREC REPLACING ==:TAG:== BY ==WSL==.                00011300
011400*                                                                 00011400
011500 01  STOCK-TABLE-AREA.                                            00011500
011600     05  SKT-ENTRY OCCURS 1 TO 20000 TIMES                        00011600
011700                   DEPENDING ON WS-STOCK-COUNT                    00011700
011800                   ASCENDING KEY IS SKT-KEY                       00011800
011900                   INDEXED BY SKT-IDX.                            00011900
012000         10  SKT-KEY.                                             00012000
012100             15  SKT-WAREHOUSE-ID      PIC 9(9).                  00012100
012200             15  SKT-PRODUCT-ID        PIC 9(9).                  00012200
012300         10  SKT-KEY-X REDEFINES SKT-KEY                          00012300
012400                                  PIC X(18).                      00012400
012500         10  SKT-QUANTITY          PIC 9(9)  COMP-3.              00012500
012600         10  SKT-QUANTITY-X REDEFINES SKT-QUANTITY                00012600
012700                                  PIC X(05).                      00012700
012800         10  SKT-SAFETY-STOCK      PIC 9(9)  COMP-3.              00012800
012900         10  SKT-RESERVED-QTY      PIC 9(9)  COMP-3.              00012900
013000*                                                                 00013000
013100 LINKAGE SECTION.                                                 00013100
013200 01  WHK-FUNCTION-CODE             PIC X(4).                      00013200
013300     88  WHK-IS-INCREASE               VALUE 'INCR'.              00013300
013400     88  WHK-IS-DECREASE               VALUE 'DECR'.              00013400
013500     88  WHK-IS-RESERVE                VALUE 'RSRV'.              00013500
013600     88  WHK-IS-RELEASE                VALUE 'RELS'.              00013600
013700     88  WHK-IS-CONFIRM                VALUE 'CNFM'.              00013700
013800     88  WHK-IS-SET-SAFETY              VALUE 'SSTK'.             00013800
013900     88  WHK-IS-CHECK                   VALUE 'CHEK'.             00013900
014000     88  WHK-IS-TERMINATE               VALUE 'TERM'.             00014000
014100 01  WHK-WAREHOUSE-ID              PIC 9(9).                      00014100
014200 01  WHK-PRODUCT-ID                PIC 9(9).                      00014200
014300 01  WHK-AMOUNT                    PIC S9(9).                     00014300
014400 01  WHK-RESULT-SWITCH             PIC X.                         00014400
014500     88  WHK-REQUEST-OK                 VALUE 'Y'.                00014500
014600     88  WHK-REQUEST-REJECTED           VALUE 'N'.                00014600
014700 01  WHK-RETURNED-REC.                                            00014700
014800     05  WHK-QUANTITY              PIC 9(9).                      00014800
014900     05  WHK-SAFETY-STOCK          PIC 9(9).                      00014900
015000     05  WHK-RESERVED-QTY          PIC 9(9).                      00015000
015100     05  WHK-AVAILABLE-QTY         PIC S9(9).                     00015100
015200     05  FILLER                    PIC X(08).                     00015200
015300*                                                                 00015300
015400 PROCEDURE DIVISION USING WHK-FUNCTION-CODE                       00015400
015500                           WHK-WAREHOUSE-ID                       00015500
015600                           WHK-PRODUCT-ID                         00015600
015700                           WHK-AMOUNT                             00015700
015800                           WHK-RESULT-SWITCH                      00015800
015900                           WHK-RETURNED-REC.                      00015900
016000*                                                                 00016000
016100 000-MAIN.                                                        00016100
016200     IF NOT STOCK-TABLE-LOADED                                    00016200
016300         PERFORM 150-LOAD-STOCK-TABLE THRU 150-EXIT               00016300
016400     END-IF.                                                      00016400
016500     MOVE 'N' TO WHK-RESULT-SWITCH.                               00016500
016600     MOVE 0 TO WHK-QUANTITY WHK-SAFETY-STOCK                      00016600
016700               WHK-RESERVED-QTY WHK-AVAILABLE-QTY.                00016700
016800     EVALUATE TRUE                                                00016800
016900         WHEN WHK-IS-INCREASE                                     00016900
017000             PERFORM 100-INCREASE-QTY THRU 100-EXIT               00017000
017100         WHEN WHK-IS-DECREASE                                     00017100
017200             PERFORM 200-DECREASE-QTY THRU 200-EXIT               00017200
017300         WHEN WHK-IS-RESERVE                                      00017300
017400             PERFORM 300-RESERVE-QTY THRU 300-EXIT                00017400
017500         WHEN WHK-IS-RELEASE                                      00017500
017600             PERFORM 400-RELEASE-RESERVATION THRU 400-EXIT        00017600
017700         WHEN WHK-IS-CONFIRM                                      00017700
017800             PERFORM 500-CONFIRM-SHIPMENT THRU 500-EXIT           00017800
017900         WHEN WHK-IS-SET-SAFETY                                   00017900
018000             PERFORM 600-UPDATE-SAFETY-STOCK THRU 600-EXIT        00018000
018100         WHEN WHK-IS-CHECK                                        00018100
018200             PERFORM 700-CHECK-BELOW-SAFETY THRU 700-EXIT         00018200
018300         WHEN WHK-IS-TERMINATE                                    00018300
018400             PERFORM 800-REWRITE-STOCK-FILE THRU 800-EXIT         00018400
018500         WHEN OTHER                                               00018500
018600             DISPLAY 'WHSTOCK - UNKNOWN FUNCTION CODE: '          00018600
018700                     WHK-FUNCTION-CODE                            00018700
018800     END-EVALUATE.                                                00018800
018900     GOBACK.                                                      00018900
019000*                                                                 00019000
019100* ---------------------------------------------------------       00019100
019200* LOAD THE STOCK TABLE FROM THE STOCK FILE - FIRST CALL ONLY      00019200
019300* ---------------------------------------------------------       00019300
019400 150-LOAD-STOCK-TABLE.                                            00019400
019500     MOVE 0 TO WS-STOCK-COUNT.                                    00019500
019600     OPEN INPUT WAREHOUSE-STOCK-FILE.                             00019600
019700     IF WS-STOCKFIL-STATUS NOT = '00'                             00019700
019800         DISPLAY 'WHSTOCK - ERROR OPENING STOCKFIL. RC: '         00019800
019900                 WS-STOCKFIL-STATUS                               00019900
020000         MOVE 'Y' TO WS-STOCKFIL-EOF                              00020000
020100         GO TO 150-EXIT                                           00020100
020200     END-IF.                                                      00020200
020300     PERFORM 160-READ-STOCK-FILE THRU 160-EXIT.                   00020300
020400     PERFORM 170-LOAD-ONE-ENTRY THRU 170-EXIT                     00020400
020500         UNTIL STOCKFIL-AT-EOF.                                   00020500
020600     CLOSE WAREHOUSE-STOCK-FILE.                                  00020600
020700     MOVE 'Y' TO WS-TABLE-LOADED-SW.                              00020700
020800 150-EXIT. EXIT.                                                  00020800
020900*                                                                 00020900
021000 160-READ-STOCK-FILE.                                             00021000
021100     READ WAREHOUSE-STOCK-FILE INTO WSF-REC                       00021100
021200         AT END                                                   00021200
021300             MOVE 'Y' TO WS-STOCKFIL-EOF                          00021300
021400             GO TO 160-EXIT                                       00021400
021500     END-READ.                                                    00021500
021600 160-EXIT. EXIT.                                                  00021600
021700*                                                                 00021700
021800 170-LOAD-ONE-ENTRY.                                              00021800
021900     ADD 1 TO WS-STOCK-COUNT.                                     00021900
022000     MOVE WS-STOCK-COUNT TO WS-LDX.                               00022000
022100     MOVE WSF-WAREHOUSE-ID TO SKT-WAREHOUSE-ID (WS-LDX).          00022100
022200     MOVE WSF-PRODUCT-ID   TO SKT-PRODUCT-ID (WS-LDX).            00022200
022300     MOVE WSF-QUANTITY     TO SKT-QUANTITY (WS-LDX).              00022300
022400     MOVE WSF-SAFETY-STOCK TO SKT-SAFETY-STOCK (WS-LDX).          00022400
022500     MOVE WSF-RESERVED-QTY TO SKT-RESERVED-QTY (WS-LDX).          00022500
022600     PERFORM 160-READ-STOCK-FILE THRU 160-EXIT.                   00022600
022700 170-EXIT. EXIT.                                                  00022700
022800*                                                                 00022800
022900* ---------------------------------------------------------       00022900
023000* INCREASE(AMOUNT) - ADDS A NEW ROW WHEN THE KEY IS NEW           00023000
023100* ---------------------------------------------------------       00023100
023200 100-INCREASE-QTY.                                                00023200
023300     IF WHK-AMOUNT NOT > 0                                        00023300
023400         GO TO 100-EXIT                                           00023400
023500     END-IF.                                                      00023500
023600     PERFORM 900-FIND-STOCK-ROW THRU 900-EXIT.                    00023600
023700     IF STOCK-ROW-FOUND                                           00023700
023800         ADD WHK-AMOUNT TO SKT-QUANTITY (SKT-IDX)                 00023800
023900         PERFORM 950-FILL-RETURNED-REC THRU 950-EXIT              00023900
024000     ELSE                                                         00024000
024100         PERFORM 120-ADD-NEW-STOCK-ROW THRU 120-EXIT              00024100
024200     END-IF.                                                      00024200
024300     MOVE 'Y' TO WHK-RESULT-SWITCH.                               00024300
024400 100-EXIT. EXIT.                                                  00024400
024500*                                                                 00024500
024600 120-ADD-NEW-STOCK-ROW.                                           00024600
024700     ADD 1 TO WS-STOCK-COUNT.                                     00024700
024800     MOVE WS-STOCK-COUNT TO WS-LDX.                               00024800
024900     MOVE WHK-WAREHOUSE-ID TO SKT-WAREHOUSE-ID (WS-LDX).          00024900
025000     MOVE WHK-PRODUCT-ID   TO SKT-PRODUCT-ID (WS-LDX).            00025000
025100     MOVE WHK-AMOUNT       TO SKT-QUANTITY (WS-LDX).              00025100
025200     MOVE 0                TO SKT-SAFETY-STOCK (WS-LDX).          00025200
025300     MOVE 0                TO SKT-RESERVED-QTY (WS-LDX).          00025300
025400     MOVE SKT-QUANTITY (WS-LDX)     TO WHK-QUANTITY.              00025400
025500     MOVE SKT-SAFETY-STOCK (WS-LDX) TO WHK-SAFETY-STOCK.          00025500
025600     MOVE SKT-RESERVED-QTY (WS-LDX) TO WHK-RESERVED-QTY.          00025600
025700     MOVE SKT-QUANTITY (WS-LDX)     TO WHK-AVAILABLE-QTY.         00025700
025800 120-EXIT. EXIT.                                                  00025800
025900*                                                                 00025900
026000* ---------------------------------------------------------       00026000
026100* DECREASE(AMOUNT) - AMOUNT MUST BE POSITIVE AND NOT              00026100
026200* LEAVE THE QUANTITY NEGATIVE                                     00026200
026300* ---------------------------------------------------------       00026300
026400 200-DECREASE-QTY.                                                00026400
026500     IF WHK-AMOUNT NOT > 0                                        00026500
026600         GO TO 200-EXIT                                           00026600
026700     END-IF.                                                      00026700
026800     PERFORM 900-FIND-STOCK-ROW THRU 900-EXIT.                    00026800
026900     IF NOT STOCK-ROW-FOUND                                       00026900
027000         GO TO 200-EXIT                                           00027000
027100     END-IF.                                                      00027100
027200     IF WHK-AMOUNT > SKT-QUANTITY (SKT-IDX)                       00027200
027300         GO TO 200-EXIT                                           00027300
027400     END-IF.                                                      00027400
027500     SUBTRACT WHK-AMOUNT FROM SKT-QUANTITY (SKT-IDX).             00027500
027600     PERFORM 950-FILL-RETURNED-REC THRU 950-EXIT.                 00027600
027700     MOVE 'Y' TO WHK-RESULT-SWITCH.                               00027700
027800 200-EXIT. EXIT.                                                  00027800
027900*                                                                 00027900
028000* ---------------------------------------------------------       00028000
028100* RESERVE(AMOUNT) - AMOUNT MUST NOT EXCEED THE AVAILABLE          00028100
028200* QUANTITY (QUANTITY MINUS RESERVED-QTY) AT CALL TIME             00028200
028300* ---------------------------------------------------------       00028300
028400 300-RESERVE-QTY.                                                 00028400
028500     IF WHK-AMOUNT NOT > 0                                        00028500
028600         GO TO 300-EXIT                                           00028600
028700     END-IF.                                                      00028700
028800     PERFORM 900-FIND-STOCK-ROW THRU 900-EXIT.                    00028800
028900     IF NOT STOCK-ROW-FOUND                                       00028900
029000         GO TO 300-EXIT                                           00029000
029100     END-IF.                                                      00029100
029200     COMPUTE WS-AVAILABLE-QTY = SKT-QUANTITY (SKT-IDX)            00029200
029300         - SKT-RESERVED-QTY (SKT-IDX).                            00029300
029400     IF WHK-AMOUNT > WS-AVAILABLE-QTY                             00029400
029500         GO TO 300-EXIT                                           00029500
029600     END-IF.                                                      00029600
029700     ADD WHK-AMOUNT TO SKT-RESERVED-QTY (SKT-IDX).                00029700
029800     PERFORM 950-FILL-RETURNED-REC THRU 950-EXIT.                 00029800
029900     MOVE 'Y' TO WHK-RESULT-SWITCH.                               00029900
030000 300-EXIT. EXIT.                                                  00030000
030100*                                                                 00030100
030200* ---------------------------------------------------------       00030200
030300* RELEASE-RESERVATION(AMOUNT) - AMOUNT MUST NOT EXCEED THE        00030300
030400* CURRENT RESERVED-QTY                                            00030400
030500* ---------------------------------------------------------       00030500
030600 400-RELEASE-RESERVATION.                                         00030600
030700     IF WHK-AMOUNT NOT > 0                                        00030700
030800         GO TO 400-EXIT                                           00030800
030900     END-IF.                                                      00030900
031000     PERFORM 900-FIND-STOCK-ROW THRU 900-EXIT.                    00031000
031100     IF NOT STOCK-ROW-FOUND                                       00031100
031200         GO TO 400-EXIT                                           00031200
031300     END-IF.                                                      00031300
031400     IF WHK-AMOUNT > SKT-RESERVED-QTY (SKT-IDX)                   00031400
031500         GO TO 400-EXIT                                           00031500
031600     END-IF.                                                      00031600
031700     SUBTRACT WHK-AMOUNT FROM SKT-RESERVED-QTY (SKT-IDX).         00031700
031800     PERFORM 950-FILL-RETURNED-REC THRU 950-EXIT.                 00031800
031900     MOVE 'Y' TO WHK-RESULT-SWITCH.                               00031900
032000 400-EXIT. EXIT.                                                  00032000
032100*                                                                 00032100
032200* ---------------------------------------------------------       00032200
032300* CONFIRM-SHIPMENT(AMOUNT) - AMOUNT MUST NOT EXCEED EITHER        00032300
032400* RESERVED-QTY OR QUANTITY - BOTH ARE REDUCED TOGETHER            00032400
032500* ---------------------------------------------------------       00032500
032600 500-CONFIRM-SHIPMENT.                                            00032600
032700     IF WHK-AMOUNT NOT > 0                                        00032700
032800         GO TO 500-EXIT                                           00032800
032900     END-IF.                                                      00032900
033000     PERFORM 900-FIND-STOCK-ROW THRU 900-EXIT.                    00033000
033100     IF NOT STOCK-ROW-FOUND                                       00033100
033200         GO TO 500-EXIT                                           00033200
033300     END-IF.                                                      00033300
033400     IF WHK-AMOUNT > SKT-RESERVED-QTY (SKT-IDX)                   00033400
033500         GO TO 500-EXIT                                           00033500
033600     END-IF.                                                      00033600
033700     IF WHK-AMOUNT > SKT-QUANTITY (SKT-IDX)                       00033700
033800         GO TO 500-EXIT                                           00033800
033900     END-IF.                                                      00033900
034000     SUBTRACT WHK-AMOUNT FROM SKT-RESERVED-QTY (SKT-IDX).         00034000
034100     SUBTRACT WHK-AMOUNT FROM SKT-QUANTITY (SKT-IDX).             00034100
034200     PERFORM 950-FILL-RETURNED-REC THRU 950-EXIT.                 00034200
034300     MOVE 'Y' TO WHK-RESULT-SWITCH.                               00034300
034400 500-EXIT. EXIT.                                                  00034400
034500*                                                                 00034500
034600* ---------------------------------------------------------       00034600
034700* UPDATE-SAFETY-STOCK(VALUE) - VALUE MUST NOT BE NEGATIVE         00034700
034800* ---------------------------------------------------------       00034800
034900 600-UPDATE-SAFETY-STOCK.                                         00034900
035000     IF WHK-AMOUNT < 0                                            00035000
035100         GO TO 600-EXIT                                           00035100
035200     END-IF.                                                      00035200
035300     PERFORM 900-FIND-STOCK-ROW THRU 900-EXIT.                    00035300
035400     IF NOT STOCK-ROW-FOUND                                       00035400
035500         GO TO 600-EXIT                                           00035500
035600     END-IF.                                                      00035600
035700     MOVE WHK-AMOUNT TO SKT-SAFETY-STOCK (SKT-IDX).               00035700
035800     PERFORM 950-FILL-RETURNED-REC THRU 950-EXIT.                 00035800
035900     MOVE 'Y' TO WHK-RESULT-SWITCH.                               00035900
036000 600-EXIT. EXIT.                                                  00036000
036100*                                                                 00036100
036200* ---------------------------------------------------------       00036200
036300* IS-BELOW-SAFETY-STOCK - NO UPDATE, JUST A READING               00036300
036400* ---------------------------------------------------------       00036400
036500 700-CHECK-BELOW-SAFETY.                                          00036500
036600     PERFORM 900-FIND-STOCK-ROW THRU 900-EXIT.                    00036600
036700     IF NOT STOCK-ROW-FOUND                                       00036700
036800         GO TO 700-EXIT                                           00036800
036900     END-IF.                                                      00036900
037000     PERFORM 950-FILL-RETURNED-REC THRU 950-EXIT.                 00037000
037100     IF WHK-AVAILABLE-QTY < SKT-SAFETY-STOCK (SKT-IDX)            00037100
037200         MOVE 'Y' TO WHK-RESULT-SWITCH                            00037200
037300     ELSE                                                         00037300
037400         MOVE 'N' TO WHK-RESULT-SWITCH                            00037400
037500     END-IF.                                                      00037500
037600 700-EXIT. EXIT.                                                  00037600
037700*                                                                 00037700
037800* ---------------------------------------------------------       00037800
037900* TERM - REWRITE THE STOCK FILE FROM THE TABLE AT END OF RUN      00037900
038000* ---------------------------------------------------------       00038000
038100 800-REWRITE-STOCK-FILE.                                          00038100
038200     OPEN OUTPUT WAREHOUSE-STOCK-FILE.                            00038200
038300     IF WS-STOCKFIL-STATUS NOT = '00'                             00038300
038400         DISPLAY 'WHSTOCK - ERROR OPENING STOCKFIL FOR '          00038400
038500                 'OUTPUT. RC: ' WS-STOCKFIL-STATUS                00038500
038600         GO TO 800-EXIT                                           00038600
038700     END-IF.                                                      00038700
038800     MOVE 0 TO WS-WRX.                                            00038800
038900     PERFORM 850-WRITE-ONE-ROW THRU 850-EXIT                      00038900
039000         UNTIL WS-WRX NOT < WS-STOCK-COUNT.                       00039000
039100     CLOSE WAREHOUSE-STOCK-FILE.                                  00039100
039200     MOVE 'Y' TO WHK-RESULT-SWITCH.                               00039200
039300 800-EXIT. EXIT.                                                  00039300
039400*                                                                 00039400
039500 850-WRITE-ONE-ROW.                                               00039500
039600     ADD 1 TO WS-WRX.                                             00039600
039700     MOVE SKT-WAREHOUSE-ID (WS-WRX) TO WSF-WAREHOUSE-ID.          00039700
039800     MOVE SKT-PRODUCT-ID (WS-WRX)   TO WSF-PRODUCT-ID.            00039800
039900     MOVE SKT-QUANTITY (WS-WRX)     TO WSF-QUANTITY.              00039900
040000     MOVE SKT-SAFETY-STOCK (WS-WRX) TO WSF-SAFETY-STOCK.          00040000
040100     MOVE SKT-RESERVED-QTY (WS-WRX) TO WSF-RESERVED-QTY.          00040100
040200     WRITE WSF-REC.                                               00040200
040300 850-EXIT. EXIT.                                                  00040300
040400*                                                                 00040400
040500* ---------------------------------------------------------       00040500
040600* COMMON - LOCATE THE STOCK ROW FOR THE CALLER'S KEY              00040600
040700* ---------------------------------------------------------       00040700
040800 900-FIND-STOCK-ROW.                                              00040800
040900     MOVE 'N' TO WS-ROW-FOUND-SW.                                 00040900
041000     MOVE WHK-WAREHOUSE-ID TO WSL-WAREHOUSE-ID.                   00041000
041100     MOVE WHK-PRODUCT-ID   TO WSL-PRODUCT-ID.                     00041100
041200     SEARCH ALL SKT-ENTRY                                         00041200
041300         WHEN SKT-KEY (SKT-IDX) = WSL-KEY                         00041300
041400             MOVE 'Y' TO WS-ROW-FOUND-SW                          00041400
041500     END-SEARCH.                                                  00041500
041600 900-EXIT. EXIT.                                                  00041600
041700*                                                                 00041700
041800 950-FILL-RETURNED-REC.                                           00041800
041900     MOVE SKT-QUANTITY (SKT-IDX)     TO WHK-QUANTITY.             00041900
042000     MOVE SKT-SAFETY-STOCK (SKT-IDX) TO WHK-SAFETY-STOCK.         00042000
042100     MOVE SKT-RESERVED-QTY (SKT-IDX) TO WHK-RESERVED-QTY.         00042100
042200     COMPUTE WHK-AVAILABLE-QTY = SKT-QUANTITY (SKT-IDX)           00042200
042300         - SKT-RESERVED-QTY (SKT-IDX).                            00042300
042400 950-EXIT. EXIT.                                                  00042400
