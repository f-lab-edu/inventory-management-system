000100***************************************************************** 00000100
000200* MEMBER:   OUTBTRN                                               00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = OUTBOUND TRANSACTION RECORD LAYOUT           00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE RECORD PER OUTBOUND ORDER ACTION READ FROM      00000600
000700*             OUTBOUND-TRANS-FILE BY OUTBPOST.  OTD-TRAN-TYPE     00000700
000800*             IN THE FIRST BYTE TELLS THE TWO VIEWS APART -       00000800
000900*             'C' = CREATE (FULL HEADER, REQUIRES THE MATCHING    00000900
001000*             LINES IN OUTBOUND-PRODUCT-FILE), 'P' = PICK START,  00001000
001100*             'H' = SHIP/COMPLETE, 'X' = CANCEL, 'D' = DELETE.    00001100
001200*             THE LATTER FOUR ALL NEED NOTHING BUT THE ORDER ID   00001200
001300*             SO THEY SHARE ONE SIMPLE VIEW.                      00001300
001400*                                                                 00001400
001500* CHANGE ACTIVITY :                                               00001500
001600*   950814 RJP  WHS0098 : ORIGINAL LAYOUT - OUTBOUND CREATE VIEW  00001600
001700*   960402 RJP  WHS0115 : ADDED SIMPLE VIEW FOR PICK/SHIP ACTIONS 00001700
001800*   981104 LMK  WHS0213 : Y2K REVIEW - OTD-REQUESTED-DATE AND     00001800
001900*                         OTD-EXPECTED-DATE WIDENED TO CCYYMMDD,  00001900
002000*                         ALL CALLERS RECOMPILED AND RETESTED     00002000
002100*   060304 DWH  WHS0352 : ADDED 'X' CANCEL AND 'D' DELETE TO THE  00002100
002200*                         SIMPLE VIEW TRAN-TYPE LIST              00002200
002300***************************************************************** 00002300
002400 01  OUTBOUND-TRAN-REC.                                           00002400
002500*        ---------------  COMMON LEAD-IN  ------------------      00002500
002600     05  OTD-TRAN-TYPE            PIC X(01).                      00002600
002700         88  OTD-IS-CREATE            VALUE 'C'.                  00002700
002800         88  OTD-IS-PICK-START        VALUE 'P'.                  00002800
002900         88  OTD-IS-SHIP              VALUE 'H'.                  00002900
003000         88  OTD-IS-CANCEL            VALUE 'X'.                  00003000
003100         88  OTD-IS-DELETE            VALUE 'D'.                  00003100
003200*        ---------------  CREATE VIEW  -----------------------    00003200
003300     05  OTD-CREATE-VIEW.                                         00003300
003400         10  OTD-OUTBOUND-ID           PIC 9(9).                  00003400
003500         10  OTD-WAREHOUSE-ID          PIC 9(9).                  00003500
003600         10  OTD-ORDER-NUMBER          PIC X(20).                 00003600
003700         10  OTD-RECIPIENT-NAME        PIC X(20).                 00003700
003800         10  OTD-RECIPIENT-CONTACT     PIC X(20).                 00003800
003900         10  OTD-DELIVERY-POSTCODE     PIC X(10).                 00003900
004000         10  OTD-DELIVERY-BASE-ADDR    PIC X(60).                 00004000
004100         10  OTD-DELIVERY-DETAIL-ADDR  PIC X(40).                 00004100
004200         10  OTD-REQUESTED-DATE        PIC 9(8).                  00004200
004300         10  OTD-DELIVERY-MEMO         PIC X(60).                 00004300
004400         10  OTD-LINE-COUNT            PIC 9(3).                  00004400
004500         10  FILLER                    PIC X(09).                 00004500
004600*        ---------------  SIMPLE VIEW (PICK/SHIP/CANCEL/DELETE) - 00004600
004700     05  OTD-SIMPLE-VIEW REDEFINES OTD-CREATE-VIEW.               00004700
004800         10  OTD-SIM-OUTBOUND-ID       PIC 9(9).                  00004800
004900         10  FILLER                    PIC X(259).                00004900
