000100****************************************************************  00000100
000200 IDENTIFICATION DIVISION.                                         00000200
000300 PROGRAM-ID.  OUTBPOST.                                           00000300
000400 AUTHOR. R J PALOMBO.                                             00000400
000500 INSTALLATION. WAREHOUSE SYSTEMS GROUP.                           00000500
000600 DATE-WRITTEN. 08/20/95.                                          00000600
000700 DATE-COMPILED. 08/20/95.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                 00000900
001000* FUNCTION =  DRIVES THE OUTBOUND-ORDER TRANSACTION FILE -        00001000
001100*             CREATE, START-PICK, SHIP/COMPLETE, CANCEL, AND      00001100
001200*             DELETE, TOLD APART BY OTD-TRAN-TYPE (SEE OUTBTRN    00001200
001300*             COPYBOOK).  CREATE TRANSACTIONS PULL THEIR LINE     00001300
001400*             DETAIL OFF OUTBOUND-PRODUCT-FILE, OTD-LINE-COUNT    00001400
001500*             LINES AT A TIME.  OUTBOUND HEADERS AND LINES        00001500
001600*             LIVE ONLY IN WORKING-STORAGE FOR THE LIFE OF THE    00001600
001700*             RUN, THE SAME AS INBPOST'S INBOUND TABLES - A       00001700
001800*             PICK/SHIP/CANCEL/DELETE TRANSACTION MUST FOLLOW     00001800
001900*             THE MATCHING CREATE IN THE SAME RUN OF THE JOB.     00001900
002000*             THIS IS THE LAST PROGRAM IN THE NIGHTLY STREAM,     00002000
002100*             SO IT ALSO CLOSES OUT WHSTOCK'S AND LOWSTOCK'S      00002100
002200*             FILES WITH A 'TERM' CALL BEFORE IT GOES BACK.       00002200
002300*                                                                 00002300
002400* CALLS     =  PRODCHK (PRODUCT EXISTENCE/SUPPLIER-ID LOOKUP),    00002400
002500*              SUPPCHK (LOW-STOCK NOTIFY CONTACT LOOKUP),         00002500
002600*              WHSTOCK (CHEK/RSRV/RELS/CNFM/TERM),                00002600
002700*              LOWSTOCK (HDR /DET /TRL /TERM).                    00002700
002800*                                                                 00002800
002900* CHANGE ACTIVITY :                                               00002900
003000*   YYMMDD INIT TICKET  : REMARKS                                 00003000
003100*   950820 RJP  WHS0100 : ORIGINAL PROGRAM - CREATE, SHIP, AND    00003100
003200*                         DELETE TRANSACTIONS ONLY                00003200
003300*   960405 RJP  WHS0116 : ADDED START-PICK AND CANCEL             00003300
003400*                         TRANSACTIONS PER OPERATIONS REQUEST     00003400
003500*   981105 LMK  WHS0214 : Y2K REVIEW - DATES NOW READ AS CCYYMMDD 00003500
003600*                         VIA ACCEPT ... FROM DATE YYYYMMDD,      00003600
003700*                         EXPECTED-DATE CUTOFF LOGIC RETESTED     00003700
003800*                         ACROSS THE CENTURY BOUNDARY             00003800
003900*   050525 DWH  WHS0345 : SHIP TRANSACTION NOW CHECKS EACH LINE   00003900
004000*                         FOR A SAFETY-STOCK BREACH IMMEDIATELY   00004000
004100*                         AFTER THAT LINE IS CONFIRMED AND        00004100
004200*                         RAISES ONE LOW-STOCK NOTICE PER SHIPMENT00004200
004300*   060306 DWH  WHS0353 : ADDED CANCELABLE-STATE CHECK - ONLY     00004300
004400*                         ORDERED/PICKING ORDERS MAY BE CANCELED  00004400
004500*                         (NO RULE WAS EVER WRITTEN DOWN FOR THIS 00004500
004600*                         BY THE ORIGINAL APPLICATIONS TEAM, SO   00004600
004700*                         DWH PICKED THE CONVENTIONAL READING -   00004700
004800*                         SEE WHS0353 TICKET NOTES IF QUESTIONED) 00004800
004900*   111011 DWH  WHS0418 : ADDED THE END-OF-RUN 'TERM' CALLS TO    00004900
005000*                         WHSTOCK AND LOWSTOCK - BOTH SUBPROGRAMS 00005000
005100*                         NOW BUFFER THEIR OUTPUT IN A TABLE FOR  00005100
005200*                         THE WHOLE RUN AND NEED A FINAL FLUSH    00005200
005300*   120310 DWH  WHS0424 : ADDED OTH-SHIPPED-DATE, SET FROM THE    00005300
005400*                         RUN DATE AT SHIP-CONFIRM TIME - AUDIT   00005400
005500*                         ASKED WHY THE SHIPPED REPORT SHOWED NO  00005500
005600*                         SHIP DATE.  ALSO REPLACED THE BOGUS     00005600
005700*                         'DELETED' STATUS MOVE IN THE DELETE     00005700
005800*                         TRANSACTION WITH A PROPER DELETED FLAG  00005800
005900*                         (OTH-DELETED-FLAG) SO OTH-STATUS STAYS  00005900
006000*                         ON ITS FOUR REAL VALUES - PICK/SHIP/    00006000
006100*                         CANCEL LOOKUPS NOW SKIP DELETED HEADERS 00006100
006200*   120316 DWH  WHS0426 : 235-READ-ONE-STAGE-LINE WAS JUMPING TO  00006200
006300*                         235-EXIT ON A BAD PRODUCT ID OR AN      00006300
006400*                         UNEXPECTED EOF WITHOUT BUMPING WS-STX   00006400
006500*                         FIRST - 230-READ-STAGE-LINES NEVER SAW  00006500
006600*                         THE SUBSCRIPT PASS WS-REQ-LINE-COUNT AND00006600
006700*                         THE JOB STEP HUNG.  ADD 1 TO WS-STX NOW 00006700
006800*                         RUNS AHEAD OF BOTH GO TO'S              00006800
006900****************************************************************  00006900
007000 ENVIRONMENT DIVISION.                                            00007000
007100 CONFIGURATION SECTION.                                           00007100
007200 SOURCE-COMPUTER. IBM-370.                                        00007200
007300 OBJECT-COMPUTER. IBM-370.                                        00007300
007400 SPECIAL-NAMES.                                                   00007400
007500     UPSI-0 ON STATUS IS OTP-TRACE-ON                             00007500
007600            OFF STATUS IS OTP-TRACE-OFF.                          00007600
007700 INPUT-OUTPUT SECTION.                                            00007700
007800 FILE-CONTROL.                                                    00007800
007900     SELECT OUTBOUND-TRANS-FILE ASSIGN TO OUTBTRAN                00007900
008000         ORGANIZATION IS LINE SEQUENTIAL                          00008000
008100         FILE STATUS  IS WS-TRANFILE-STATUS.                      00008100
008200     SELECT OUTBOUND-PRODUCT-FILE ASSIGN TO OUTBPROD              00008200
008300         ORGANIZATION IS LINE SEQUENTIAL                          00008300
008400         FILE STATUS  IS WS-PRODFIL2-STATUS.                      00008400
008500*                                                                 00008500
008600 DATA DIVISION.                                                   00008600
008700 FILE SECTION.                                                    00008700
008800 FD  OUTBOUND-TRANS-FILE                                          00008800
008900     RECORDING MODE IS F                                          00008900
009000     LABEL RECORDS ARE OMITTED.                                   00009000
009100 01  OUTBOUND-TRANS-FD-REC       PIC X(268).                      00009100
009200*                                                                 00009200
009300 FD  OUTBOUND-PRODUCT-FILE                                        00009300
009400     RECORDING MODE IS F                                          00009400
009500     LABEL RECORDS ARE OMITTED.                                   00009500
009600 01  OUTBOUND-PRODUCT-FD-REC     PIC X(80).                       00009600
009700*                                                                 00009700
009800 WORKING-STORAGE SECTION.                                         00009800
009900 01  WS-FIELDS.                                                   00009900
010000     05  WS-TRANFILE-STATUS       PIC X(2)  VALUE SPACES.         00010000
010100     05  WS-PRODFIL2-STATUS       PIC X(2)  VALUE SPACES.         00010100
010200     05  WS-TRANFILE-EOF          PIC X     VALUE 'N'.            00010200
010300         88  TRANFILE-AT-EOF          VALUE 'Y'.                  00010300
010400     05  WS-HDR-FOUND-SW          PIC X     VALUE 'N'.            00010400
010500         88  HDR-FOUND                  VALUE 'Y'.                00010500
010600     05  WS-LINE-OK-SW            PIC X     VALUE 'N'.            00010600
010700         88  LINE-OK                    VALUE 'Y'.                00010700
010800     05  WS-HDR-COUNT          PIC 9(5)  COMP   VALUE 0.          00010800
010900     05  WS-HDR-COUNT-X REDEFINES WS-HDR-COUNT                    00010900
011000                                  PIC X(04).                      00011000
011100     05  WS-LIN-COUNT          PIC 9(5)  COMP   VALUE 0.          00011100
011200     05  WS-LIN-COUNT-X REDEFINES WS-LIN-COUNT                    00011200
011300                                  PIC X(05).                      00011300
011400     05  WS-LOW-COUNT           PIC 9(3)  COMP  VALUE 0.          00011400
011500     05  WS-LOW-COUNT-X REDEFINES WS-LOW-COUNT                    00011500
011600                                  PIC X(03).                      00011600
011700*                                                                 00011700
011800 01  WS-SUBSCRIPTS.                                               00011800
011900     05  WS-FDX                   PIC S9(5) COMP.                 00011900
012000     05  WS-STX                   PIC S9(5) COMP.                 00012000
012100     05  WS-SAVE-HDX               PIC S9(5) COMP.                00012100
012200     05  WS-DIV-RESULT             PIC S9(5) COMP.                00012200
012300     05  WS-DIV-REM                PIC S9(5) COMP.                00012300
012400*                                                                 00012400
012500 01  WS-WORK-FIELDS.                                              00012500
012600     05  WS-SEARCH-ID              PIC 9(9).                      00012600
012700     05  WS-REQ-LINE-COUNT         PIC 9(3)  COMP.                00012700
012800     05  WS-BAD-LINE-COUNT         PIC 9(3)  COMP.                00012800
012900     05  WS-MAX-DAY                PIC 9(2)  COMP.                00012900
013000*                                                                 00013000
013100 01  WS-CURRENT-DATE-FIELDS.                                      00013100
013200     05  WS-CURRENT-DATE          PIC 9(8).                       00013200
013300     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.             00013300
013400         10  WS-CD-CCYY           PIC 9(4).                       00013400
013500         10  WS-CD-MM             PIC 9(2).                       00013500
013600         10  WS-CD-DD             PIC 9(2).                       00013600
013700     05  WS-CURRENT-TIME          PIC 9(8).                       00013700
013800     05  WS-CURRENT-HOUR          PIC 9(2).                       00013800
013900*                                                                 00013900
014000 01  WS-DATE-WORK.                                                00014000
014100     05  WS-DW-CCYY                PIC 9(4).                      00014100
014200     05  WS-DW-MM                  PIC 9(2).                      00014200
014300     05  WS-DW-DD                  PIC 9(2).                      00014300
014400*                                                                 00014400
014500 01  WS-RUN-TOTALS.                                               00014500
014600     05  WS-CREATE-REQ             PIC 9(7)  COMP  VALUE 0.       00014600
014700     05  WS-CREATE-PROC            PIC 9(7)  COMP  VALUE 0.       00014700
014800     05  WS-PICK-REQ               PIC 9(7)  COMP  VALUE 0.       00014800
014900     05  WS-PICK-PROC              PIC 9(7)  COMP  VALUE 0.       00014900
015000     05  WS-SHIP-REQ               PIC 9(7)  COMP  VALUE 0.       00015000
015100     05  WS-SHIP-PROC              PIC 9(7)  COMP  VALUE 0.       00015100
015200     05  WS-CANCEL-REQ             PIC 9(7)  COMP  VALUE 0.       00015200
015300     05  WS-CANCEL-PROC            PIC 9(7)  COMP  VALUE 0.       00015300
015400     05  WS-DELETE-REQ             PIC 9(7)  COMP  VALUE 0.       00015400
015500     05  WS-DELETE-PROC            PIC 9(7)  COMP  VALUE 0.       00015500
015600     05  WS-LOWSTOCK-NOTICES       PIC 9(7)  COMP  VALUE 0.       00015600
015700*                                                                 00015700
015800 01  WS-STAGE-LINE-AREA.                                          00015800
015900     05  WS-STAGE-ENTRY OCCURS 1 TO 999 TIMES                     00015900
016000                   DEPENDING ON WS-REQ-LINE-COUNT                 00016000
016100                   INDEXED BY WS-STGX.                            00016100
016200         10  WS-STG-PRODUCT-ID     PIC 9(9).                      00016200
016300         10  WS-STG-QUANTITY       PIC 9(9).                      00016300
016400*                                                                 00016400
016500 01  WS-LOWSTOCK-LIST.                                            00016500
016600     05  WS-LOW-ENTRY OCCURS 1 TO 999 TIMES                       00016600
016700                   DEPENDING ON WS-LOW-COUNT                      00016700
016800                   INDEXED BY WS-LOWX.                            00016800
016900         10  WS-LOW-SUPPLIER-ID    PIC 9(9).                      00016900
017000         10  WS-LOW-PRODUCT-NAME   PIC X(40).                     00017000
017100         10  WS-LOW-CURRENT-STOCK  PIC 9(9).                      00017100
017200         10  WS-LOW-SAFETY-STOCK   PIC 9(9).                      00017200
017300*                                                                 00017300
017400 COPY OUTBTRN.                                                    00017400
017500 COPY OUTBLIN.                                                    00017500
017600*                                                                 00017600
017700 01  OUTBOUND-HEADER-TABLE.                                       00017700
017800     05  OTH-ENTRY OCCURS 1 TO 9999 TIMES                         00017800
017900                   DEPENDING ON WS-HDR-COUNT                      00017900
018000                   INDEXED BY OTH-IDX.                            00018000
018100         10  OTH-OUTBOUND-ID       PIC 9(9).                      00018100
018200         10  OTH-WAREHOUSE-ID      PIC 9(9).                      00018200
018300         10  OTH-STATUS            PIC X(10).                     00018300
018400         10  OTH-EXPECTED-DATE     PIC 9(8).                      00018400
018500         10  OTH-SHIPPED-DATE      PIC 9(8).                      00018500
018600         10  OTH-DELETED-FLAG      PIC X(01).                     00018600
018700             88  OTH-IS-DELETED        VALUE 'Y'.                 00018700
018800         10  OTH-LINE-START        PIC 9(5)  COMP.                00018800
018900         10  OTH-LINE-COUNT        PIC 9(3)  COMP.                00018900
019000*                                                                 00019000
019100 01  OUTBOUND-LINE-TABLE.                                         00019100
019200     05  OTL-ENTRY OCCURS 1 TO 99999 TIMES                        00019200
019300                   DEPENDING ON WS-LIN-COUNT                      00019300
019400                   INDEXED BY OTL-IDX.                            00019400
019500         10  OTL-PRODUCT-ID        PIC 9(9).                      00019500
019600         10  OTL-QUANTITY          PIC 9(9).                      00019600
019700*                                                                 00019700
019800 01  PCK-FUNCTION-CODE             PIC X(4).                      00019800
019900 01  PCK-PRODUCT-ID                PIC 9(9).                      00019900
020000 01  PCK-FOUND-SWITCH              PIC X.                         00020000
020100     88  PCK-PRODUCT-FOUND             VALUE 'Y'.                 00020100
020200     88  PCK-PRODUCT-NOT-FOUND         VALUE 'N'.                 00020200
020300 01  PCK-RETURNED-REC.                                            00020300
020400     05  PCK-SUPPLIER-ID           PIC 9(9).                      00020400
020500     05  PCK-PRODUCT-NAME          PIC X(40).                     00020500
020600     05  PCK-UNIT-OF-MEASURE       PIC X(10).                     00020600
020700     05  PCK-ACTIVE-FLAG           PIC X(01).                     00020700
020800     05  FILLER                    PIC X(10).                     00020800
020900*                                                                 00020900
021000 01  SCK-FUNCTION-CODE             PIC X(4).                      00021000
021100 01  SCK-SUPPLIER-ID               PIC 9(9).                      00021100
021200 01  SCK-FOUND-SWITCH              PIC X.                         00021200
021300     88  SCK-SUPPLIER-FOUND            VALUE 'Y'.                 00021300
021400 01  SCK-RETURNED-REC.                                            00021400
021500     05  SCK-SUPPLIER-NAME         PIC X(40).                     00021500
021600     05  SCK-MANAGER-NAME          PIC X(20).                     00021600
021700     05  SCK-MANAGER-CONTACT       PIC X(20).                     00021700
021800     05  SCK-ACTIVE-FLAG           PIC X(01).                     00021800
021900     05  FILLER                    PIC X(10).                     00021900
022000*                                                                 00022000
022100 01  WHK-FUNCTION-CODE             PIC X(4).                      00022100
022200 01  WHK-WAREHOUSE-ID              PIC 9(9).                      00022200
022300 01  WHK-PRODUCT-ID                PIC 9(9).                      00022300
022400 01  WHK-AMOUNT                    PIC S9(9).                     00022400
022500 01  WHK-RESULT-SWITCH             PIC X.                         00022500
022600     88  WHK-REQUEST-OK                VALUE 'Y'.                 00022600
022700 01  WHK-RETURNED-REC.                                            00022700
022800     05  WHK-QUANTITY              PIC 9(9).                      00022800
022900     05  WHK-SAFETY-STOCK          PIC 9(9).                      00022900
023000     05  WHK-RESERVED-QTY          PIC 9(9).                      00023000
023100     05  WHK-AVAILABLE-QTY         PIC 9(9).                      00023100
023200     05  FILLER                    PIC X(08).                     00023200
023300*                                                                 00023300
023400 01  LSK-FUNCTION-CODE             PIC X(4).                      00023400
023500 01  LSK-RECIPIENT-NAME            PIC X(20).                     00023500
023600 01  LSK-RECIPIENT-CONTACT         PIC X(20).                     00023600
023700 01  LSK-PRODUCT-COUNT             PIC 9(3).                      00023700
023800 01  LSK-PRODUCT-NAME              PIC X(40).                     00023800
023900 01  LSK-CURRENT-STOCK             PIC 9(9).                      00023900
024000 01  LSK-SAFETY-STOCK              PIC 9(9).                      00024000
024100 01  LSK-SHORTAGE-QTY              PIC S9(9).                     00024100
024200 01  LSK-RESULT-SWITCH             PIC X.                         00024200
024300*                                                                 00024300
024400 PROCEDURE DIVISION.                                              00024400
024500*                                                                 00024500
024600 000-MAIN.                                                        00024600
024700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   00024700
024800     ACCEPT WS-CURRENT-TIME FROM TIME.                            00024800
024900     MOVE WS-CURRENT-TIME (1:2) TO WS-CURRENT-HOUR.               00024900
025000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00025000
025100     PERFORM 110-READ-OUTBOUND-TRAN THRU 110-EXIT.                00025100
025200     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00025200
025300         UNTIL TRANFILE-AT-EOF.                                   00025300
025400     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.                00025400
025500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00025500
025600     GOBACK.                                                      00025600
025700*                                                                 00025700
025800 700-OPEN-FILES.                                                  00025800
025900     OPEN INPUT OUTBOUND-TRANS-FILE.                              00025900
026000     IF WS-TRANFILE-STATUS NOT = '00'                             00026000
026100         DISPLAY 'OUTBPOST - ERROR OPENING OUTBTRAN. RC: '        00026100
026200                 WS-TRANFILE-STATUS                               00026200
026300         MOVE 'Y' TO WS-TRANFILE-EOF                              00026300
026400         GO TO 700-EXIT                                           00026400
026500     END-IF.                                                      00026500
026600     OPEN INPUT OUTBOUND-PRODUCT-FILE.                            00026600
026700     IF WS-PRODFIL2-STATUS NOT = '00'                             00026700
026800         DISPLAY 'OUTBPOST - ERROR OPENING OUTBPROD. RC: '        00026800
026900                 WS-PRODFIL2-STATUS                               00026900
027000         MOVE 'Y' TO WS-TRANFILE-EOF                              00027000
027100     END-IF.                                                      00027100
027200 700-EXIT. EXIT.                                                  00027200
027300*                                                                 00027300
027400 790-CLOSE-FILES.                                                 00027400
027500     CLOSE OUTBOUND-TRANS-FILE OUTBOUND-PRODUCT-FILE.             00027500
027600     MOVE 'TERM' TO WHK-FUNCTION-CODE.                            00027600
027700     CALL 'WHSTOCK' USING WHK-FUNCTION-CODE WHK-WAREHOUSE-ID      00027700
027800                           WHK-PRODUCT-ID WHK-AMOUNT              00027800
027900                           WHK-RESULT-SWITCH WHK-RETURNED-REC.    00027900
028000     MOVE 'TERM' TO LSK-FUNCTION-CODE.                            00028000
028100     CALL 'LOWSTOCK' USING LSK-FUNCTION-CODE LSK-RECIPIENT-NAME   00028100
028200                            LSK-RECIPIENT-CONTACT                 00028200
028300                            LSK-PRODUCT-COUNT                     00028300
028400                            LSK-PRODUCT-NAME LSK-CURRENT-STOCK    00028400
028500                            LSK-SAFETY-STOCK LSK-SHORTAGE-QTY     00028500
028600                            LSK-RESULT-SWITCH.                    00028600
028700 790-EXIT. EXIT.                                                  00028700
028800*                                                                 00028800
028900 110-READ-OUTBOUND-TRAN.                                          00028900
029000     READ OUTBOUND-TRANS-FILE INTO OUTBOUND-TRAN-REC              00029000
029100         AT END                                                   00029100
029200             MOVE 'Y' TO WS-TRANFILE-EOF                          00029200
029300             GO TO 110-EXIT                                       00029300
029400     END-READ.                                                    00029400
029500 110-EXIT. EXIT.                                                  00029500
029600*                                                                 00029600
029700 100-PROCESS-TRANSACTIONS.                                        00029700
029800     EVALUATE TRUE                                                00029800
029900         WHEN OTD-IS-CREATE                                       00029900
030000             PERFORM 200-VALIDATE-STOCK-AVAIL THRU 200-EXIT       00030000
030100         WHEN OTD-IS-PICK-START                                   00030100
030200             PERFORM 300-START-PICKING-TRAN THRU 300-EXIT         00030200
030300         WHEN OTD-IS-SHIP                                         00030300
030400             PERFORM 400-SHIP-CONFIRM-TRAN THRU 400-EXIT          00030400
030500         WHEN OTD-IS-CANCEL                                       00030500
030600             PERFORM 500-CANCEL-OUTBOUND-TRAN THRU 500-EXIT       00030600
030700         WHEN OTD-IS-DELETE                                       00030700
030800             PERFORM 600-DELETE-OUTBOUND-TRAN THRU 600-EXIT       00030800
030900         WHEN OTHER                                               00030900
031000             DISPLAY 'OUTBPOST - UNKNOWN TRAN TYPE - '            00031000
031100                     OTD-TRAN-TYPE                                00031100
031200     END-EVALUATE.                                                00031200
031300     PERFORM 110-READ-OUTBOUND-TRAN THRU 110-EXIT.                00031300
031400 100-EXIT. EXIT.                                                  00031400
031500*                                                                 00031500
031600*    ---------------  CREATE TRANSACTION  ------------------------00031600
031700 200-VALIDATE-STOCK-AVAIL.                                        00031700
031800     ADD 1 TO WS-CREATE-REQ.                                      00031800
031900     MOVE 0 TO WS-BAD-LINE-COUNT.                                 00031900
032000     MOVE OTD-LINE-COUNT TO WS-REQ-LINE-COUNT.                    00032000
032100     PERFORM 230-READ-STAGE-LINES THRU 230-EXIT.                  00032100
032200     IF WS-BAD-LINE-COUNT > 0                                     00032200
032300         DISPLAY 'OUTBPOST - CREATE REJECTED, OUTBOUND ID '       00032300
032400                 OTD-OUTBOUND-ID ' - STOCK VALIDATION FAILED'     00032400
032500         GO TO 200-EXIT                                           00032500
032600     END-IF.                                                      00032600
032700     PERFORM 210-WRITE-OUTBOUND-HDR THRU 210-EXIT.                00032700
032800     PERFORM 220-WRITE-OUTBOUND-LINES THRU 220-EXIT.              00032800
032900     PERFORM 230-RESERVE-ORDER-LINES THRU 230-RES-EXIT.           00032900
033000     ADD 1 TO WS-CREATE-PROC.                                     00033000
033100 200-EXIT. EXIT.                                                  00033100
033200*                                                                 00033200
033300 230-READ-STAGE-LINES.                                            00033300
033400     MOVE 1 TO WS-STX.                                            00033400
033500     PERFORM 235-READ-ONE-STAGE-LINE THRU 235-EXIT                00033500
033600         UNTIL WS-STX > WS-REQ-LINE-COUNT.                        00033600
033700 230-EXIT. EXIT.                                                  00033700
033800*                                                                 00033800
033900 235-READ-ONE-STAGE-LINE.                                         00033900
034000     READ OUTBOUND-PRODUCT-FILE INTO OUTBOUND-LINE-REC            00034000
034100         AT END                                                   00034100
034200             DISPLAY 'OUTBPOST - UNEXPECTED EOF ON OUTBPROD'      00034200
034300             ADD 1 TO WS-BAD-LINE-COUNT                           00034300
034400             ADD 1 TO WS-STX                                      00034400
034500             GO TO 235-EXIT                                       00034500
034600     END-READ.                                                    00034600
034700     MOVE OLD-PRODUCT-ID TO WS-STG-PRODUCT-ID (WS-STX).           00034700
034800     MOVE OLD-REQUESTED-QTY TO WS-STG-QUANTITY (WS-STX).          00034800
034900     MOVE 'FIND' TO PCK-FUNCTION-CODE.                            00034900
035000     MOVE OLD-PRODUCT-ID TO PCK-PRODUCT-ID.                       00035000
035100     CALL 'PRODCHK' USING PCK-FUNCTION-CODE PCK-PRODUCT-ID        00035100
035200                           PCK-FOUND-SWITCH PCK-RETURNED-REC.     00035200
035300     IF PCK-PRODUCT-NOT-FOUND                                     00035300
035400         ADD 1 TO WS-BAD-LINE-COUNT                               00035400
035500         ADD 1 TO WS-STX                                          00035500
035600         GO TO 235-EXIT                                           00035600
035700     END-IF.                                                      00035700
035800     MOVE 'CHEK' TO WHK-FUNCTION-CODE.                            00035800
035900     MOVE OTD-WAREHOUSE-ID TO WHK-WAREHOUSE-ID.                   00035900
036000     MOVE OLD-PRODUCT-ID TO WHK-PRODUCT-ID.                       00036000
036100     CALL 'WHSTOCK' USING WHK-FUNCTION-CODE WHK-WAREHOUSE-ID      00036100
036200                           WHK-PRODUCT-ID WHK-AMOUNT              00036200
036300                           WHK-RESULT-SWITCH WHK-RETURNED-REC.    00036300
036400     IF WHK-AVAILABLE-QTY < OLD-REQUESTED-QTY                     00036400
036500         DISPLAY 'OUTBPOST - INSUFFICIENT STOCK, PRODUCT '        00036500
036600                 OLD-PRODUCT-ID ' AVAIL ' WHK-AVAILABLE-QTY       00036600
036700                 ' REQUESTED ' OLD-REQUESTED-QTY                  00036700
036800         ADD 1 TO WS-BAD-LINE-COUNT                               00036800
036900     END-IF.                                                      00036900
037000     ADD 1 TO WS-STX.                                             00037000
037100 235-EXIT. EXIT.                                                  00037100
037200*                                                                 00037200
037300 210-WRITE-OUTBOUND-HDR.                                          00037300
037400     ADD 1 TO WS-HDR-COUNT.                                       00037400
037500     MOVE OTD-OUTBOUND-ID  TO OTH-OUTBOUND-ID  (WS-HDR-COUNT).    00037500
037600     MOVE OTD-WAREHOUSE-ID TO OTH-WAREHOUSE-ID (WS-HDR-COUNT).    00037600
037700     MOVE 'ORDERED'        TO OTH-STATUS       (WS-HDR-COUNT).    00037700
037800     MOVE 0                TO OTH-SHIPPED-DATE (WS-HDR-COUNT).    00037800
037900     MOVE 'N'               TO OTH-DELETED-FLAG (WS-HDR-COUNT).   00037900
038000     COMPUTE OTH-LINE-START (WS-HDR-COUNT) = WS-LIN-COUNT + 1.    00038000
038100     MOVE WS-REQ-LINE-COUNT TO OTH-LINE-COUNT (WS-HDR-COUNT).     00038100
038200     PERFORM 215-COMPUTE-EXPECTED-DATE THRU 215-EXIT.             00038200
038300 210-EXIT. EXIT.                                                  00038300
038400*                                                                 00038400
038500*    ---------------  EXPECTED-SHIP-DATE CUTOFF RULE  ------------00038500
038600 215-COMPUTE-EXPECTED-DATE.                                       00038600
038700     IF OTD-REQUESTED-DATE NOT = WS-CURRENT-DATE                  00038700
038800         MOVE OTD-REQUESTED-DATE                                  00038800
038900                         TO OTH-EXPECTED-DATE (WS-HDR-COUNT)      00038900
039000         GO TO 215-EXIT                                           00039000
039100     END-IF.                                                      00039100
039200     IF WS-CURRENT-HOUR < 10                                      00039200
039300         MOVE WS-CURRENT-DATE TO OTH-EXPECTED-DATE (WS-HDR-COUNT) 00039300
039400         GO TO 215-EXIT                                           00039400
039500     END-IF.                                                      00039500
039600     MOVE WS-CD-CCYY TO WS-DW-CCYY.                               00039600
039700     MOVE WS-CD-MM   TO WS-DW-MM.                                 00039700
039800     MOVE WS-CD-DD   TO WS-DW-DD.                                 00039800
039900     PERFORM 900-ADD-ONE-DAY THRU 900-EXIT.                       00039900
040000     COMPUTE OTH-EXPECTED-DATE (WS-HDR-COUNT) =                   00040000
040100         WS-DW-CCYY * 10000 + WS-DW-MM * 100 + WS-DW-DD.          00040100
040200 215-EXIT. EXIT.                                                  00040200
040300*                                                                 00040300
040400 900-ADD-ONE-DAY.                                                 00040400
040500     PERFORM 910-GET-MAX-DAY-IN-MONTH THRU 910-EXIT.              00040500
040600     ADD 1 TO WS-DW-DD.                                           00040600
040700     IF WS-DW-DD > WS-MAX-DAY                                     00040700
040800         MOVE 1 TO WS-DW-DD                                       00040800
040900         ADD 1 TO WS-DW-MM                                        00040900
041000         IF WS-DW-MM > 12                                         00041000
041100             MOVE 1 TO WS-DW-MM                                   00041100
041200             ADD 1 TO WS-DW-CCYY                                  00041200
041300         END-IF                                                   00041300
041400     END-IF.                                                      00041400
041500 900-EXIT. EXIT.                                                  00041500
041600*                                                                 00041600
041700 910-GET-MAX-DAY-IN-MONTH.                                        00041700
041800     EVALUATE WS-DW-MM                                            00041800
041900         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12       00041900
042000             MOVE 31 TO WS-MAX-DAY                                00042000
042100         WHEN 4 WHEN 6 WHEN 9 WHEN 11                             00042100
042200             MOVE 30 TO WS-MAX-DAY                                00042200
042300         WHEN 2                                                   00042300
042400             PERFORM 920-CHECK-LEAP-YEAR THRU 920-EXIT            00042400
042500         WHEN OTHER                                               00042500
042600             MOVE 31 TO WS-MAX-DAY                                00042600
042700     END-EVALUATE.                                                00042700
042800 910-EXIT. EXIT.                                                  00042800
042900*                                                                 00042900
043000 920-CHECK-LEAP-YEAR.                                             00043000
043100     MOVE 28 TO WS-MAX-DAY.                                       00043100
043200     DIVIDE WS-DW-CCYY BY 4                                       00043200
043300         GIVING WS-DIV-RESULT REMAINDER WS-DIV-REM.               00043300
043400     IF WS-DIV-REM NOT = 0                                        00043400
043500         GO TO 920-EXIT                                           00043500
043600     END-IF.                                                      00043600
043700     MOVE 29 TO WS-MAX-DAY.                                       00043700
043800     DIVIDE WS-DW-CCYY BY 100                                     00043800
043900         GIVING WS-DIV-RESULT REMAINDER WS-DIV-REM.               00043900
044000     IF WS-DIV-REM NOT = 0                                        00044000
044100         GO TO 920-EXIT                                           00044100
044200     END-IF.                                                      00044200
044300     MOVE 28 TO WS-MAX-DAY.                                       00044300
044400     DIVIDE WS-DW-CCYY BY 400                                     00044400
044500         GIVING WS-DIV-RESULT REMAINDER WS-DIV-REM.               00044500
044600     IF WS-DIV-REM = 0                                            00044600
044700         MOVE 29 TO WS-MAX-DAY                                    00044700
044800     END-IF.                                                      00044800
044900 920-EXIT. EXIT.                                                  00044900
045000*                                                                 00045000
045100 220-WRITE-OUTBOUND-LINES.                                        00045100
045200     MOVE 1 TO WS-STX.                                            00045200
045300     PERFORM 225-APPEND-ONE-LINE THRU 225-EXIT                    00045300
045400         UNTIL WS-STX > WS-REQ-LINE-COUNT.                        00045400
045500 220-EXIT. EXIT.                                                  00045500
045600*                                                                 00045600
045700 225-APPEND-ONE-LINE.                                             00045700
045800     ADD 1 TO WS-LIN-COUNT.                                       00045800
045900     MOVE WS-STG-PRODUCT-ID (WS-STX)                              00045900
046000                         TO OTL-PRODUCT-ID (WS-LIN-COUNT).        00046000
046100     MOVE WS-STG-QUANTITY (WS-STX)                                00046100
046200                         TO OTL-QUANTITY (WS-LIN-COUNT).          00046200
046300     ADD 1 TO WS-STX.                                             00046300
046400 225-EXIT. EXIT.                                                  00046400
046500*                                                                 00046500
046600*    ---------------  RESERVE ON ORDER CREATION  ------------     00046600
046700 230-RESERVE-ORDER-LINES.                                         00046700
046800     SET OTL-IDX TO OTH-LINE-START (WS-HDR-COUNT).                00046800
046900     MOVE OTH-LINE-COUNT (WS-HDR-COUNT) TO WS-STX.                00046900
047000     PERFORM 232-RESERVE-ONE-LINE THRU 232-EXIT WS-STX TIMES.     00047000
047100 230-RES-EXIT. EXIT.                                              00047100
047200*                                                                 00047200
047300 232-RESERVE-ONE-LINE.                                            00047300
047400     MOVE 'RSRV' TO WHK-FUNCTION-CODE.                            00047400
047500     MOVE OTD-WAREHOUSE-ID TO WHK-WAREHOUSE-ID.                   00047500
047600     MOVE OTL-PRODUCT-ID (OTL-IDX) TO WHK-PRODUCT-ID.             00047600
047700     MOVE OTL-QUANTITY (OTL-IDX)   TO WHK-AMOUNT.                 00047700
047800     CALL 'WHSTOCK' USING WHK-FUNCTION-CODE WHK-WAREHOUSE-ID      00047800
047900                           WHK-PRODUCT-ID WHK-AMOUNT              00047900
048000                           WHK-RESULT-SWITCH WHK-RETURNED-REC.    00048000
048100     SET OTL-IDX UP BY 1.                                         00048100
048200 232-EXIT. EXIT.                                                  00048200
048300*                                                                 00048300
048400*    ---------------  START-PICKING TRANSACTION  ------------     00048400
048500 300-START-PICKING-TRAN.                                          00048500
048600     ADD 1 TO WS-PICK-REQ.                                        00048600
048700     MOVE OTD-SIM-OUTBOUND-ID TO WS-SEARCH-ID.                    00048700
048800     PERFORM 900-FIND-OTH-HEADER THRU 900-EXIT.                   00048800
048900     IF NOT HDR-FOUND OR OTH-IS-DELETED (OTH-IDX)                 00048900
049000         OR OTH-STATUS (OTH-IDX) NOT = 'ORDERED'                  00049000
049100         DISPLAY 'OUTBPOST - START-PICK REJECTED, OUTBOUND ID '   00049100
049200                 OTD-SIM-OUTBOUND-ID ' NOT IN ORDERED STATUS'     00049200
049300         GO TO 300-EXIT                                           00049300
049400     END-IF.                                                      00049400
049500     MOVE WS-SEARCH-ID TO OTD-OUTBOUND-ID.                        00049500
049600     MOVE OTH-IDX TO WS-HDR-COUNT.                                00049600
049700     PERFORM 230-RESERVE-ORDER-LINES THRU 230-RES-EXIT.           00049700
049800     MOVE 'PICKING' TO OTH-STATUS (OTH-IDX).                      00049800
049900     ADD 1 TO WS-PICK-PROC.                                       00049900
050000 300-EXIT. EXIT.                                                  00050000
050100*                                                                 00050100
050200*    ---------------  SHIP/COMPLETE TRANSACTION  ------------     00050200
050300 400-SHIP-CONFIRM-TRAN.                                           00050300
050400     ADD 1 TO WS-SHIP-REQ.                                        00050400
050500     MOVE OTD-SIM-OUTBOUND-ID TO WS-SEARCH-ID.                    00050500
050600     PERFORM 900-FIND-OTH-HEADER THRU 900-EXIT.                   00050600
050700     IF NOT HDR-FOUND OR OTH-IS-DELETED (OTH-IDX)                 00050700
050800         DISPLAY 'OUTBPOST - SHIP REJECTED, OUTBOUND ID '         00050800
050900                 OTD-SIM-OUTBOUND-ID ' NOT ON FILE'               00050900
051000         GO TO 400-EXIT                                           00051000
051100     END-IF.                                                      00051100
051200     MOVE 'SHIPPED' TO OTH-STATUS (OTH-IDX).                      00051200
051300     MOVE WS-CURRENT-DATE TO OTH-SHIPPED-DATE (OTH-IDX).          00051300
051400     MOVE 0 TO WS-LOW-COUNT.                                      00051400
051500     SET OTL-IDX TO OTH-LINE-START (OTH-IDX).                     00051500
051600     MOVE OTH-LINE-COUNT (OTH-IDX) TO WS-STX.                     00051600
051700     MOVE OTH-WAREHOUSE-ID (OTH-IDX) TO WHK-WAREHOUSE-ID.         00051700
051800     PERFORM 405-CONFIRM-ONE-LINE THRU 405-EXIT WS-STX TIMES.     00051800
051900     IF WS-LOW-COUNT > 0                                          00051900
052000         PERFORM 420-NOTIFY-LOW-STOCK THRU 420-EXIT               00052000
052100     END-IF.                                                      00052100
052200     ADD 1 TO WS-SHIP-PROC.                                       00052200
052300 400-EXIT. EXIT.                                                  00052300
052400*                                                                 00052400
052500 405-CONFIRM-ONE-LINE.                                            00052500
052600     MOVE 'CNFM' TO WHK-FUNCTION-CODE.                            00052600
052700     MOVE OTL-PRODUCT-ID (OTL-IDX) TO WHK-PRODUCT-ID.             00052700
052800     MOVE OTL-QUANTITY (OTL-IDX)   TO WHK-AMOUNT.                 00052800
052900     CALL 'WHSTOCK' USING WHK-FUNCTION-CODE WHK-WAREHOUSE-ID      00052900
053000                           WHK-PRODUCT-ID WHK-AMOUNT              00053000
053100                           WHK-RESULT-SWITCH WHK-RETURNED-REC.    00053100
053200     PERFORM 410-CHECK-LOW-STOCK THRU 410-EXIT.                   00053200
053300     SET OTL-IDX UP BY 1.                                         00053300
053400 405-EXIT. EXIT.                                                  00053400
053500*                                                                 00053500
053600 410-CHECK-LOW-STOCK.                                             00053600
053700     MOVE 'CHEK' TO WHK-FUNCTION-CODE.                            00053700
053800     CALL 'WHSTOCK' USING WHK-FUNCTION-CODE WHK-WAREHOUSE-ID      00053800
053900                           WHK-PRODUCT-ID WHK-AMOUNT              00053900
054000                           WHK-RESULT-SWITCH WHK-RETURNED-REC.    00054000
054100     IF WHK-REQUEST-OK                                            00054100
054200         PERFORM 415-ADD-LOW-STOCK-ENTRY THRU 415-EXIT            00054200
054300     END-IF.                                                      00054300
054400 410-EXIT. EXIT.                                                  00054400
054500*                                                                 00054500
054600 415-ADD-LOW-STOCK-ENTRY.                                         00054600
054700     MOVE 'FIND' TO PCK-FUNCTION-CODE.                            00054700
054800     MOVE WHK-PRODUCT-ID TO PCK-PRODUCT-ID.                       00054800
054900     CALL 'PRODCHK' USING PCK-FUNCTION-CODE PCK-PRODUCT-ID        00054900
055000                           PCK-FOUND-SWITCH PCK-RETURNED-REC.     00055000
055100     ADD 1 TO WS-LOW-COUNT.                                       00055100
055200     MOVE PCK-SUPPLIER-ID  TO WS-LOW-SUPPLIER-ID (WS-LOW-COUNT).  00055200
055300     MOVE PCK-PRODUCT-NAME TO WS-LOW-PRODUCT-NAME (WS-LOW-COUNT). 00055300
055400     MOVE WHK-AVAILABLE-QTY                                       00055400
055500                         TO WS-LOW-CURRENT-STOCK (WS-LOW-COUNT).  00055500
055600     MOVE WHK-SAFETY-STOCK                                        00055600
055700                         TO WS-LOW-SAFETY-STOCK (WS-LOW-COUNT).   00055700
055800 415-EXIT. EXIT.                                                  00055800
055900*                                                                 00055900
056000*    ---------------  LOW-STOCK NOTIFICATION  -----------------   00056000
056100 420-NOTIFY-LOW-STOCK.                                            00056100
056200     MOVE 'FIND' TO SCK-FUNCTION-CODE.                            00056200
056300     MOVE WS-LOW-SUPPLIER-ID (1) TO SCK-SUPPLIER-ID.              00056300
056400     CALL 'SUPPCHK' USING SCK-FUNCTION-CODE SCK-SUPPLIER-ID       00056400
056500                           SCK-FOUND-SWITCH SCK-RETURNED-REC.     00056500
056600     MOVE 'HDR ' TO LSK-FUNCTION-CODE.                            00056600
056700     MOVE SCK-MANAGER-NAME    TO LSK-RECIPIENT-NAME.              00056700
056800     MOVE SCK-MANAGER-CONTACT TO LSK-RECIPIENT-CONTACT.           00056800
056900     MOVE WS-LOW-COUNT        TO LSK-PRODUCT-COUNT.               00056900
057000     CALL 'LOWSTOCK' USING LSK-FUNCTION-CODE LSK-RECIPIENT-NAME   00057000
057100                            LSK-RECIPIENT-CONTACT                 00057100
057200                            LSK-PRODUCT-COUNT                     00057200
057300                            LSK-PRODUCT-NAME LSK-CURRENT-STOCK    00057300
057400                            LSK-SAFETY-STOCK LSK-SHORTAGE-QTY     00057400
057500                            LSK-RESULT-SWITCH.                    00057500
057600     MOVE 1 TO WS-LOWX.                                           00057600
057700     PERFORM 425-SEND-ONE-PRODUCT-BLOCK THRU 425-EXIT             00057700
057800         UNTIL WS-LOWX > WS-LOW-COUNT.                            00057800
057900     MOVE 'TRL ' TO LSK-FUNCTION-CODE.                            00057900
058000     CALL 'LOWSTOCK' USING LSK-FUNCTION-CODE LSK-RECIPIENT-NAME   00058000
058100                            LSK-RECIPIENT-CONTACT                 00058100
058200                            LSK-PRODUCT-COUNT                     00058200
058300                            LSK-PRODUCT-NAME LSK-CURRENT-STOCK    00058300
058400                            LSK-SAFETY-STOCK LSK-SHORTAGE-QTY     00058400
058500                            LSK-RESULT-SWITCH.                    00058500
058600     ADD 1 TO WS-LOWSTOCK-NOTICES.                                00058600
058700 420-EXIT. EXIT.                                                  00058700
058800*                                                                 00058800
058900 425-SEND-ONE-PRODUCT-BLOCK.                                      00058900
059000     MOVE 'DET ' TO LSK-FUNCTION-CODE.                            00059000
059100     MOVE WS-LOW-PRODUCT-NAME (WS-LOWX)  TO LSK-PRODUCT-NAME.     00059100
059200     MOVE WS-LOW-CURRENT-STOCK (WS-LOWX) TO LSK-CURRENT-STOCK.    00059200
059300     MOVE WS-LOW-SAFETY-STOCK (WS-LOWX)  TO LSK-SAFETY-STOCK.     00059300
059400     COMPUTE LSK-SHORTAGE-QTY = WS-LOW-SAFETY-STOCK (WS-LOWX)     00059400
059500         - WS-LOW-CURRENT-STOCK (WS-LOWX).                        00059500
059600     CALL 'LOWSTOCK' USING LSK-FUNCTION-CODE LSK-RECIPIENT-NAME   00059600
059700                            LSK-RECIPIENT-CONTACT                 00059700
059800                            LSK-PRODUCT-COUNT                     00059800
059900                            LSK-PRODUCT-NAME LSK-CURRENT-STOCK    00059900
060000                            LSK-SAFETY-STOCK LSK-SHORTAGE-QTY     00060000
060100                            LSK-RESULT-SWITCH.                    00060100
060200     SET WS-LOWX UP BY 1.                                         00060200
060300 425-EXIT. EXIT.                                                  00060300
060400*                                                                 00060400
060500*    ---------------  CANCEL TRANSACTION  ----------------------  00060500
060600 500-CANCEL-OUTBOUND-TRAN.                                        00060600
060700     ADD 1 TO WS-CANCEL-REQ.                                      00060700
060800     MOVE OTD-SIM-OUTBOUND-ID TO WS-SEARCH-ID.                    00060800
060900     PERFORM 900-FIND-OTH-HEADER THRU 900-EXIT.                   00060900
061000     IF NOT HDR-FOUND OR OTH-IS-DELETED (OTH-IDX)                 00061000
061100         DISPLAY 'OUTBPOST - CANCEL REJECTED, OUTBOUND ID '       00061100
061200                 OTD-SIM-OUTBOUND-ID ' NOT ON FILE'               00061200
061300         GO TO 500-EXIT                                           00061300
061400     END-IF.                                                      00061400
061500     IF OTH-STATUS (OTH-IDX) NOT = 'ORDERED'                      00061500
061600         AND OTH-STATUS (OTH-IDX) NOT = 'PICKING'                 00061600
061700         DISPLAY 'OUTBPOST - CANCEL REJECTED, OUTBOUND ID '       00061700
061800                 OTD-SIM-OUTBOUND-ID ' IS NOT CANCELABLE'         00061800
061900         GO TO 500-EXIT                                           00061900
062000     END-IF.                                                      00062000
062100     SET OTL-IDX TO OTH-LINE-START (OTH-IDX).                     00062100
062200     MOVE OTH-LINE-COUNT (OTH-IDX) TO WS-STX.                     00062200
062300     MOVE OTH-WAREHOUSE-ID (OTH-IDX) TO WHK-WAREHOUSE-ID.         00062300
062400     PERFORM 505-RELEASE-ONE-LINE THRU 505-EXIT WS-STX TIMES.     00062400
062500     MOVE 'CANCELED' TO OTH-STATUS (OTH-IDX).                     00062500
062600     ADD 1 TO WS-CANCEL-PROC.                                     00062600
062700 500-EXIT. EXIT.                                                  00062700
062800*                                                                 00062800
062900 505-RELEASE-ONE-LINE.                                            00062900
063000     MOVE 'RELS' TO WHK-FUNCTION-CODE.                            00063000
063100     MOVE OTL-PRODUCT-ID (OTL-IDX) TO WHK-PRODUCT-ID.             00063100
063200     MOVE OTL-QUANTITY (OTL-IDX)   TO WHK-AMOUNT.                 00063200
063300     CALL 'WHSTOCK' USING WHK-FUNCTION-CODE WHK-WAREHOUSE-ID      00063300
063400                           WHK-PRODUCT-ID WHK-AMOUNT              00063400
063500                           WHK-RESULT-SWITCH WHK-RETURNED-REC.    00063500
063600     SET OTL-IDX UP BY 1.                                         00063600
063700 505-EXIT. EXIT.                                                  00063700
063800*                                                                 00063800
063900*    ---------------  DELETE TRANSACTION  ----------------------  00063900
064000 600-DELETE-OUTBOUND-TRAN.                                        00064000
064100     ADD 1 TO WS-DELETE-REQ.                                      00064100
064200     MOVE OTD-SIM-OUTBOUND-ID TO WS-SEARCH-ID.                    00064200
064300     PERFORM 900-FIND-OTH-HEADER THRU 900-EXIT.                   00064300
064400     IF NOT HDR-FOUND OR OTH-IS-DELETED (OTH-IDX)                 00064400
064500         DISPLAY 'OUTBPOST - DELETE REJECTED, OUTBOUND ID '       00064500
064600                 OTD-SIM-OUTBOUND-ID ' NOT ON FILE'               00064600
064700         GO TO 600-EXIT                                           00064700
064800     END-IF.                                                      00064800
064900     MOVE 'Y' TO OTH-DELETED-FLAG (OTH-IDX).                      00064900
065000     ADD 1 TO WS-DELETE-PROC.                                     00065000
065100 600-EXIT. EXIT.                                                  00065100
065200*                                                                 00065200
065300*    ---------------  HEADER LOOKUP (UNSORTED, LINEAR)  --------  00065300
065400 900-FIND-OTH-HEADER.                                             00065400
065500     MOVE 'N' TO WS-HDR-FOUND-SW.                                 00065500
065600     MOVE 1 TO WS-FDX.                                            00065600
065700     PERFORM 910-SCAN-ONE-OTH-HEADER THRU 910-EXIT                00065700
065800         UNTIL WS-FDX > WS-HDR-COUNT OR HDR-FOUND.                00065800
065900 900-EXIT. EXIT.                                                  00065900
066000*                                                                 00066000
066100 910-SCAN-ONE-OTH-HEADER.                                         00066100
066200     IF OTH-OUTBOUND-ID (WS-FDX) = WS-SEARCH-ID                   00066200
066300         MOVE 'Y' TO WS-HDR-FOUND-SW                              00066300
066400         SET OTH-IDX TO WS-FDX                                    00066400
066500     ELSE                                                         00066500
066600         ADD 1 TO WS-FDX                                          00066600
066700     END-IF.                                                      00066700
066800 910-EXIT. EXIT.                                                  00066800
066900*                                                                 00066900
067000*    ---------------  END-OF-RUN CONTROL TOTALS  ---------------- 00067000
067100 850-DISPLAY-RUN-TOTALS.                                          00067100
067200     DISPLAY '================================================'.  00067200
067300     DISPLAY 'OUTBPOST RUN TOTALS'.                               00067300
067400     DISPLAY '  CREATE  REQUESTED/POSTED : ' WS-CREATE-REQ        00067400
067500             '/' WS-CREATE-PROC.                                  00067500
067600     DISPLAY '  PICK    REQUESTED/POSTED : ' WS-PICK-REQ          00067600
067700             '/' WS-PICK-PROC.                                    00067700
067800     DISPLAY '  SHIP    REQUESTED/POSTED : ' WS-SHIP-REQ          00067800
067900             '/' WS-SHIP-PROC.                                    00067900
068000     DISPLAY '  CANCEL  REQUESTED/POSTED : ' WS-CANCEL-REQ        00068000
068100             '/' WS-CANCEL-PROC.                                  00068100
068200     DISPLAY '  DELETE  REQUESTED/POSTED : ' WS-DELETE-REQ        00068200
068300             '/' WS-DELETE-PROC.                                  00068300
068400     DISPLAY '  LOW-STOCK NOTICES RAISED : ' WS-LOWSTOCK-NOTICES. 00068400
068500     DISPLAY '================================================'.  00068500
068600 850-EXIT. EXIT.                                                  00068600
