000100************************************************************      00000100
000200 IDENTIFICATION DIVISION.                                         00000200
000300 PROGRAM-ID.  SUPPCHK.                                            00000300
000400 AUTHOR. R J PALOMBO.                                             00000400
000500 INSTALLATION. WAREHOUSE SYSTEMS GROUP.                           00000500
000600 DATE-WRITTEN. 08/02/93.                                          00000600
000700 DATE-COMPILED. 08/02/93.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                 00000900
001000* FUNCTION =  OWNS THE SUPPLIER-MASTER TABLE AND ANSWERS          00001000
001100*             "DOES THIS SUPPLIER ID EXIST" FOR EVERY             00001100
001200*             OTHER PROGRAM IN THE SYSTEM, AND RETURNS THE        00001200
001300*             SUPPLIER'S MANAGER CONTACT INFO FOR USE BY          00001300
001400*             LOWSTOCK WHEN A LOW-STOCK NOTICE IS RAISED.         00001400
001500*             LOADS THE WHOLE MASTER FILE INTO A SEARCH-ALL       00001500
001600*             TABLE ON ITS FIRST CALL - NO ISAM ON THIS           00001600
001700*             MACHINE CLASS.                                      00001700
001800*                                                                 00001800
001900* CALLED BY =  INBPOST, OUTBPOST                                  00001900
002000*                                                                 00002000
002100* LINKAGE   =  CALL 'SUPPCHK' USING SCK-FUNCTION-CODE             00002100
002200*                                   SCK-SUPPLIER-ID               00002200
002300*                                   SCK-FOUND-SWITCH              00002300
002400*                                   SCK-RETURNED-REC              00002400
002500*              SCK-FUNCTION-CODE = 'FIND' LOOKS UP ONE            00002500
002600*              SUPPLIER.  THE TABLE LOADS AUTOMATICALLY ON        00002600
002700*              THE FIRST CALL OF ANY KIND.                        00002700
002800*                                                                 00002800
002900* CHANGE ACTIVITY :                                               00002900
003000*   YYMMDD INIT TICKET  : REMARKS                                 00003000
003100*   930802 RJP  WHS0018 : ORIGINAL PROGRAM - FIND BY SUPP ID      00003100
003200*   950119 RJP  WHS0088 : RETURNED REC NOW CARRIES MANAGER        00003200
003300*                         NAME/CONTACT FOR THE MAILROOM JOB       00003300
003400*   981014 LMK  WHS0206 : Y2K REVIEW - NO DATE FIELDS PASSED      00003400
003500*                         OR RETURNED, SIGNED OFF                 00003500
003600*   050511 DWH  WHS0341 : SCK-RETURNED-REC NOW INCLUDES THE       00003600
003700*                         ACTIVE FLAG SO CALLERS CAN REJECT       00003700
003800*                         SUSPENDED VENDORS                       00003800
003900*   110920 DWH  WHS0413 : LOAD-TABLE MOVED FROM A SEPARATE        00003900
004000*                         FUNCTION CODE TO AN AUTOMATIC           00004000
004100*                         FIRST-CALL CHECK PER OPS REQUEST        00004100
004200*   111109 DWH  WHS0420 : ADDED SPT-CONTACT-R SO THE MAILROOM     00004200
004300*                         JOB CAN SPLIT THE MANAGER CONTACT       00004300
004400*                         NUMBER ON PRINT                         00004400
004500************************************************************      00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER. IBM-370.                                        00004800
004900 OBJECT-COMPUTER. IBM-370.                                        00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     UPSI-0 ON STATUS IS SCK-TRACE-ON                             00005100
005200            OFF STATUS IS SCK-TRACE-OFF.                          00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500     SELECT SUPPLIER-MASTER ASSIGN TO SUPPFILE                    00005500
005600         ORGANIZATION IS LINE SEQUENTIAL                          00005600
005700         FILE STATUS  IS WS-SUPPFILE-STATUS.                      00005700
005800*                                                                 00005800
005900 DATA DIVISION.                                                   00005900
006000 FILE SECTION.                                                    00006000
006100 FD  SUPPLIER-MASTER                                              00006100
006200     RECORDING MODE IS F                                          00006200
006300     LABEL RECORDS ARE OMITTED.                                   00006300
006400 01  SUPPLIER-MASTER-FD-REC        PIC X(260).                    00006400
006500*                                                                 00006500
006600 WORKING-STORAGE SECTION.                                         00006600
006700 01  WS-FIELDS.                                                   00006700
006800     05  WS-SUPPFILE-STATUS        PIC X(2)  VALUE SPACES.        00006800
006900     05  WS-SUPPFILE-EOF           PIC X     VALUE 'N'.           00006900
007000         88  SUPPFILE-AT-EOF           VALUE 'Y'.                 00007000
007100     05  WS-TABLE-LOADED-SW        PIC X     VALUE 'N'.           00007100
007200         88  SUPPLIER-TABLE-LOADED     VALUE 'Y'.                 00007200
007300     05  WS-SUPPLIER-COUNT      PIC 9(5)  COMP   VALUE 0.         00007300
007400     05  WS-SUPPLIER-COUNT-X REDEFINES WS-SUPPLIER-COUNT          00007400
007500                                  PIC X(04).                      00007500
007600*                                                                 00007600
007700 01  WS-SUBSCRIPTS.                                               00007700
007800     05  WS-LDX                    PIC S9(5)  COMP.               00007800
007900*                                                                 00007900
008000 COPY SUPPMSTR.                                                   00008000
008100*                                                                 00008100
008200 01  SUPPLIER-TABLE-AREA.                                         00008200
008300     05  SPT-ENTRY OCCURS 1 TO 3000 TIMES                         00008300
008400                   DEPENDING ON WS-SUPPLIER-COUNT                 00008400
008500                   ASCENDING KEY IS SPT-SUPPLIER-ID               00008500
008600                   INDEXED BY SPT-IDX.                            00008600
008700         10  SPT-SUPPLIER-ID       PIC 9(9).                      00008700
008800         10  SPT-SUPPLIER-ID-X REDEFINES SPT-SUPPLIER-ID          00008800
008900                                  PIC X(9).                       00008900
009000         10  SPT-SUPPLIER-NAME     PIC X(40).                     00009000
009100         10  SPT-MANAGER-NAME      PIC X(20).                     00009100
009200         10  SPT-MANAGER-CONTACT   PIC X(20).                     00009200
009300         10  SPT-CONTACT-R REDEFINES SPT-MANAGER-CONTACT.         00009300
009400             15  SPT-CONTACT-AREA-CODE PIC X(04).                 00009400
009500             15  SPT-CONTACT-EXCHANGE  PIC X(08).                 00009500
009600             15  SPT-CONTACT-LINE-NBR  PIC X(08).                 00009600
009700         10  SPT-ACTIVE-FLAG       PIC X(01).                     00009700
009800             88  SPT-IS-ACTIVE         VALUE 'Y'.                 00009800
009900*                                                                 00009900
010000 LINKAGE SECTION.                                                 00010000
010100 01  SCK-FUNCTION-CODE             PIC X(4).                      00010100
010200     88  SCK-IS-FIND                   VALUE 'FIND'.              00010200
010300 01  SCK-SUPPLIER-ID               PIC 9(9).                      00010300
010400 01  SCK-FOUND-SWITCH              PIC X.                         00010400
010500     88  SCK-SUPPLIER-FOUND            VALUE 'Y'.                 00010500
010600     88  SCK-SUPPLIER-NOT-FOUND        VALUE 'N'.                 00010600
010700 01  SCK-RETURNED-REC.                                            00010700
010800     05  SCK-SUPPLIER-NAME         PIC X(40).                     00010800
010900     05  SCK-MANAGER-NAME          PIC X(20).                     00010900
011000     05  SCK-MANAGER-CONTACT       PIC X(20).                     00011000
011100     05  SCK-ACTIVE-FLAG           PIC X(01).                     00011100
011200         88  SCK-IS-ACTIVE             VALUE 'Y'.                 00011200
011300     05  FILLER                    PIC X(10).                     00011300
011400*                                                                 00011400
011500 PROCEDURE DIVISION USING SCK-FUNCTION-CODE                       00011500
011600                           SCK-SUPPLIER-ID                        00011600
011700                           SCK-FOUND-SWITCH                       00011700
011800                           SCK-RETURNED-REC.                      00011800
011900*                                                                 00011900
012000 000-MAIN.                                                        00012000
012100     IF NOT SUPPLIER-TABLE-LOADED                                 00012100
012200         PERFORM 100-LOAD-SUPPLIER-TABLE THRU 100-EXIT            00012200
012300     END-IF.                                                      00012300
012400     PERFORM 200-FIND-SUPPLIER THRU 200-EXIT.                     00012400
012500     GOBACK.                                                      00012500
012600*                                                                 00012600
012700 100-LOAD-SUPPLIER-TABLE.                                         00012700
012800     MOVE 0 TO WS-SUPPLIER-COUNT.                                 00012800
012900     OPEN INPUT SUPPLIER-MASTER.                                  00012900
013000     IF WS-SUPPFILE-STATUS NOT = '00'                             00013000
013100         DISPLAY 'SUPPCHK - ERROR OPENING SUPPFILE. RC: '         00013100
013200                 WS-SUPPFILE-STATUS                               00013200
013300         MOVE 'Y' TO WS-SUPPFILE-EOF                              00013300
013400         GO TO 100-EXIT                                           00013400
013500     END-IF.                                                      00013500
013600     PERFORM 110-READ-SUPPLIER-MASTER THRU 110-EXIT.              00013600
013700     PERFORM 120-LOAD-ONE-ENTRY THRU 120-EXIT                     00013700
013800         UNTIL SUPPFILE-AT-EOF.                                   00013800
013900     CLOSE SUPPLIER-MASTER.                                       00013900
014000     MOVE 'Y' TO WS-TABLE-LOADED-SW.                              00014000
014100 100-EXIT. EXIT.                                                  00014100
014200*                                                                 00014200
014300 110-READ-SUPPLIER-MASTER.                                        00014300
014400     READ SUPPLIER-MASTER INTO SUPPLIER-MASTER-REC                00014400
014500         AT END                                                   00014500
014600             MOVE 'Y' TO WS-SUPPFILE-EOF                          00014600
014700             GO TO 110-EXIT                                       00014700
014800     END-READ.                                                    00014800
014900 110-EXIT. EXIT.                                                  00014900
015000*                                                                 00015000
015100 120-LOAD-ONE-ENTRY.                                              00015100
015200     ADD 1 TO WS-SUPPLIER-COUNT.                                  00015200
015300     MOVE WS-SUPPLIER-COUNT TO WS-LDX.                            00015300
015400     MOVE SPMS-SUPPLIER-ID  TO SPT-SUPPLIER-ID (WS-LDX).          00015400
015500     MOVE SPMS-SUPPLIER-NAME                                      00015500
015600                         TO SPT-SUPPLIER-NAME (WS-LDX).           00015600
015700     MOVE SPMS-MANAGER-NAME TO SPT-MANAGER-NAME (WS-LDX).         00015700
015800     MOVE SPMS-MANAGER-CONTACT                                    00015800
015900                         TO SPT-MANAGER-CONTACT (WS-LDX).         00015900
016000     MOVE SPMS-ACTIVE-FLAG  TO SPT-ACTIVE-FLAG (WS-LDX).          00016000
016100     PERFORM 110-READ-SUPPLIER-MASTER THRU 110-EXIT.              00016100
016200 120-EXIT. EXIT.                                                  00016200
016300*                                                                 00016300
016400 200-FIND-SUPPLIER.                                               00016400
016500     MOVE 'N' TO SCK-FOUND-SWITCH.                                00016500
016600     MOVE SPACES TO SCK-SUPPLIER-NAME SCK-MANAGER-NAME            00016600
016700                    SCK-MANAGER-CONTACT.                          00016700
016800     MOVE 'N' TO SCK-ACTIVE-FLAG.                                 00016800
016900     SEARCH ALL SPT-ENTRY                                         00016900
017000         WHEN SPT-SUPPLIER-ID (SPT-IDX) = SCK-SUPPLIER-ID         00017000
017100             MOVE 'Y' TO SCK-FOUND-SWITCH                         00017100
017200             MOVE SPT-SUPPLIER-NAME (SPT-IDX)                     00017200
017300                                  TO SCK-SUPPLIER-NAME            00017300
017400             MOVE SPT-MANAGER-NAME (SPT-IDX)                      00017400
017500                                  TO SCK-MANAGER-NAME             00017500
017600             MOVE SPT-MANAGER-CONTACT (SPT-IDX)                   00017600
017700                                  TO SCK-MANAGER-CONTACT          00017700
017800             MOVE SPT-ACTIVE-FLAG (SPT-IDX)                       00017800
017900                                  TO SCK-ACTIVE-FLAG              00017900
018000     END-SEARCH.                                                  00018000
018100 200-EXIT. EXIT.                                                  00018100
