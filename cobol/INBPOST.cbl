000100****************************************************************  00000100
000200 IDENTIFICATION DIVISION.                                         00000200
000300 PROGRAM-ID.  INBPOST.                                            00000300
000400 AUTHOR. R J PALOMBO.                                             00000400
000500 INSTALLATION. WAREHOUSE SYSTEMS GROUP.                           00000500
000600 DATE-WRITTEN. 12/05/94.                                          00000600
000700 DATE-COMPILED. 12/05/94.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                 00000900
001000* FUNCTION =  DRIVES THE INBOUND-SHIPMENT TRANSACTION FILE.       00001000
001100*             ONE INBOUND-TRANS-FILE RECORD CAN BE A CREATE,      00001100
001200*             A STATUS TRANSITION, OR A DELETE, TOLD APART BY     00001200
001300*             ITD-TRAN-TYPE (SEE INBDTRN COPYBOOK).  CREATE       00001300
001400*             TRANSACTIONS PULL THEIR LINE DETAIL OFF             00001400
001500*             INBOUND-PRODUCT-FILE, ITD-LINE-COUNT LINES AT       00001500
001600*             A TIME.  INBOUND HEADERS AND LINES LIVE ONLY IN     00001600
001700*             WORKING-STORAGE FOR THE LIFE OF THE RUN - THERE     00001700
001800*             IS NO INBOUND MASTER FILE ON THIS SYSTEM, SO A      00001800
001900*             STATUS OR DELETE TRANSACTION MUST FOLLOW THE        00001900
002000*             MATCHING CREATE IN THE SAME RUN OF THE JOB.         00002000
002100*                                                                 00002100
002200* CALLS     =  PRODCHK (PRODUCT EXISTENCE), SUPPCHK (SUPPLIER     00002200
002300*              EXISTENCE), WHSTOCK 'INCR' (STOCK POST ON          00002300
002400*              COMPLETION).  WAREHOUSE EXISTENCE IS CHECKED       00002400
002500*              AGAINST A LOCAL COPY OF THE WAREHOUSE MASTER -     00002500
002600*              THERE IS NO WHSECHK SUBPROGRAM FOR IT.             00002600
002700*                                                                 00002700
002800* CHANGE ACTIVITY :                                               00002800
002900*   YYMMDD INIT TICKET  : REMARKS                                 00002900
003000*   941205 RJP  WHS0060 : ORIGINAL PROGRAM - CREATE AND DELETE    00003000
003100*                         TRANSACTIONS ONLY, NO STATUS CODES YET  00003100
003200*   950703 RJP  WHS0094 : ADDED STATUS-TRANSITION TRANSACTION     00003200
003300*                         AND THE COMPLETION STOCK POST           00003300
003400*   981102 LMK  WHS0213 : Y2K REVIEW - ITD-EXPECTED-DATE NOW      00003400
003500*                         CCYYMMDD, NO COMPUTATION DONE ON IT     00003500
003600*                         IN THIS PROGRAM, SIGNED OFF             00003600
003700*   050521 DWH  WHS0342 : NEW STOCK ROWS POSTED FROM A COMPLETED  00003700
003800*                         INBOUND NOW START AT SAFETY-STOCK       00003800
003900*                         ZERO - PUSHED DOWN INTO WHSTOCK ITSELF  00003900
004000*   060301 DWH  WHS0352 : ADDED DELETE VIEW HANDLING TO MATCH     00004000
004100*                         THE NEW INBDTRN LAYOUT                  00004100
004200*   111004 DWH  WHS0417 : ALL-OR-NOTHING LINE VALIDATION - A      00004200
004300*                         CREATE WITH EVEN ONE UNKNOWN PRODUCT    00004300
004400*                         ID NOW REJECTS THE WHOLE SHIPMENT,      00004400
004500*                         PER INVENTORY CONTROL WHS0417 REQUEST   00004500
004600*   120207 DWH  WHS0423 : ITH-ENTRY NOW CARRIES THE EXPECTED      00004600
004700*                         ARRIVAL DATE - IT WAS BEING READ OFF    00004700
004800*                         THE CREATE TRANSACTION AND THEN         00004800
004900*                         DROPPED ON THE FLOOR, AUDITOR CAUGHT    00004900
005000*                         IT WHEN THE DATE CAME UP BLANK ON A     00005000
005100*                         RECEIVING INQUIRY                       00005100
005200****************************************************************  00005200
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER. IBM-370.                                        00005500
005600 OBJECT-COMPUTER. IBM-370.                                        00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     UPSI-0 ON STATUS IS INP-TRACE-ON                             00005800
005900            OFF STATUS IS INP-TRACE-OFF.                          00005900
006000 INPUT-OUTPUT SECTION.                                            00006000
006100 FILE-CONTROL.                                                    00006100
006200     SELECT INBOUND-TRANS-FILE ASSIGN TO INBDTRAN                 00006200
006300         ORGANIZATION IS LINE SEQUENTIAL                          00006300
006400         FILE STATUS  IS WS-TRANFILE-STATUS.                      00006400
006500     SELECT INBOUND-PRODUCT-FILE ASSIGN TO INBDPROD               00006500
006600         ORGANIZATION IS LINE SEQUENTIAL                          00006600
006700         FILE STATUS  IS WS-PRODFIL2-STATUS.                      00006700
006800     SELECT WAREHOUSE-MASTER ASSIGN TO WHSEFILE                   00006800
006900         ORGANIZATION IS LINE SEQUENTIAL                          00006900
007000         FILE STATUS  IS WS-WHSEFILE-STATUS.                      00007000
007100*                                                                 00007100
007200 DATA DIVISION.                                                   00007200
007300 FILE SECTION.                                                    00007300
007400 FD  INBOUND-TRANS-FILE                                           00007400
007500     RECORDING MODE IS F                                          00007500
007600     LABEL RECORDS ARE OMITTED.                                   00007600
007700 01  INBOUND-TRANS-FD-REC        PIC X(80).                       00007700
007800*                                                                 00007800
007900 FD  INBOUND-PRODUCT-FILE                                         00007900
008000     RECORDING MODE IS F                                          00008000
008100     LABEL RECORDS ARE OMITTED.                                   00008100
008200 01  INBOUND-PRODUCT-FD-REC      PIC X(80).                       00008200
008300*                                                                 00008300
008400 FD  WAREHOUSE-MASTER                                             00008400
008500     RECORDING MODE IS F                                          00008500
008600     LABEL RECORDS ARE OMITTED.                                   00008600
008700 01  WAREHOUSE-MASTER-FD-REC     PIC X(220).                      00008700
008800*                                                                 00008800
008900 WORKING-STORAGE SECTION.                                         00008900
009000 01  WS-FIELDS.                                                   00009000
009100     05  WS-TRANFILE-STATUS       PIC X(2)  VALUE SPACES.         00009100
009200     05  WS-PRODFIL2-STATUS       PIC X(2)  VALUE SPACES.         00009200
009300     05  WS-WHSEFILE-STATUS       PIC X(2)  VALUE SPACES.         00009300
009400     05  WS-TRANFILE-EOF          PIC X     VALUE 'N'.            00009400
009500         88  TRANFILE-AT-EOF          VALUE 'Y'.                  00009500
009600     05  WS-WHSE-TABLE-LOADED-SW  PIC X     VALUE 'N'.            00009600
009700         88  WHSE-TABLE-LOADED        VALUE 'Y'.                  00009700
009800     05  WS-WHSE-FOUND-SW         PIC X     VALUE 'N'.            00009800
009900         88  WHSE-FOUND                VALUE 'Y'.                 00009900
010000     05  WS-SUPP-FOUND-SW         PIC X     VALUE 'N'.            00010000
010100         88  SUPP-FOUND                 VALUE 'Y'.                00010100
010200     05  WS-HDR-FOUND-SW          PIC X     VALUE 'N'.            00010200
010300         88  HDR-FOUND                  VALUE 'Y'.                00010300
010400     05  WS-HDR-COUNT          PIC 9(5)  COMP   VALUE 0.          00010400
010500     05  WS-HDR-COUNT-X REDEFINES WS-HDR-COUNT                    00010500
010600                                  PIC X(04).                      00010600
010700     05  WS-LIN-COUNT          PIC 9(5)  COMP   VALUE 0.          00010700
010800     05  WS-LIN-COUNT-X REDEFINES WS-LIN-COUNT                    00010800
010900                                  PIC X(05).                      00010900
011000     05  WS-WHSE-COUNT          PIC 9(5)  COMP  VALUE 0.          00011000
011100*                                                                 00011100
011200 01  WS-SUBSCRIPTS.                                               00011200
011300     05  WS-LDX                   PIC S9(5)  COMP.                00011300
011400     05  WS-FDX                   PIC S9(5) COMP.                 00011400
011500     05  WS-STX                   PIC S9(5) COMP.                 00011500
011600     05  WS-SAVE-HDX               PIC S9(5) COMP.                00011600
011700*                                                                 00011700
011800 01  WS-WORK-FIELDS.                                              00011800
011900     05  WS-SEARCH-ID              PIC 9(9).                      00011900
012000     05  WS-NEW-STATUS             PIC X(10).                     00012000
012100         88  WS-STA-IS-VALID           VALUE 'REGISTERED'         00012100
012200                                        'INSPECTING' 'COMPLETED'  00012200
012300                                        'REJECTED' 'CANCELED'.    00012300
012400     05  WS-REQ-LINE-COUNT         PIC 9(3)  COMP.                00012400
012500     05  WS-NOTFOUND-COUNT         PIC 9(3)  COMP.                00012500
012600*                                                                 00012600
012700 01  WS-RUN-TOTALS.                                               00012700
012800     05  WS-CREATE-REQ             PIC 9(7)  COMP  VALUE 0.       00012800
012900     05  WS-CREATE-PROC            PIC 9(7)  COMP  VALUE 0.       00012900
013000     05  WS-STATUS-REQ             PIC 9(7)  COMP  VALUE 0.       00013000
013100     05  WS-STATUS-PROC            PIC 9(7)  COMP  VALUE 0.       00013100
013200     05  WS-DELETE-REQ             PIC 9(7)  COMP  VALUE 0.       00013200
013300     05  WS-DELETE-PROC            PIC 9(7)  COMP  VALUE 0.       00013300
013400     05  WS-LINES-POSTED           PIC 9(7)  COMP  VALUE 0.       00013400
013500*                                                                 00013500
013600 01  WS-STAGE-LINE-AREA.                                          00013600
013700     05  WS-STAGE-ENTRY OCCURS 1 TO 999 TIMES                     00013700
013800                   DEPENDING ON WS-REQ-LINE-COUNT                 00013800
013900                   INDEXED BY WS-STGX.                            00013900
014000         10  WS-STG-PRODUCT-ID     PIC 9(9).                      00014000
014100         10  WS-STG-QUANTITY       PIC 9(9).                      00014100
014200*                                                                 00014200
014300 COPY INBDTRN.                                                    00014300
014400 COPY INBDLIN.                                                    00014400
014500 COPY WHSEMSTR.                                                   00014500
014600*                                                                 00014600
014700 01  WAREHOUSE-TABLE-AREA.                                        00014700
014800     05  WHT-ENTRY OCCURS 1 TO 2000 TIMES                         00014800
014900                   DEPENDING ON WS-WHSE-COUNT                     00014900
015000                   ASCENDING KEY IS WHT-WAREHOUSE-ID              00015000
015100                   INDEXED BY WHT-IDX.                            00015100
015200         10  WHT-WAREHOUSE-ID      PIC 9(9).                      00015200
015300         10  WHT-WAREHOUSE-ID-X REDEFINES WHT-WAREHOUSE-ID        00015300
015400                                  PIC X(9).                       00015400
015500         10  WHT-WAREHOUSE-NAME    PIC X(40).                     00015500
015600         10  WHT-ACTIVE-FLAG       PIC X(01).                     00015600
015700             88  WHT-IS-ACTIVE         VALUE 'Y'.                 00015700
015800*                                                                 00015800
015900 01  INBOUND-HEADER-TABLE.                                        00015900
016000     05  ITH-ENTRY OCCURS 1 TO 9999 TIMES                         00016000
016100                   DEPENDING ON WS-HDR-COUNT                      00016100
016200                   INDEXED BY ITH-IDX.                            00016200
016300         10  ITH-INBOUND-ID        PIC 9(9).                      00016300
016400         10  ITH-WAREHOUSE-ID      PIC 9(9).                      00016400
016500         10  ITH-SUPPLIER-ID       PIC 9(9).                      00016500
016600         10  ITH-STATUS            PIC X(10).                     00016600
016700         10  ITH-EXPECTED-DATE     PIC 9(8).                      00016700
016800         10  ITH-DELETED-FLAG      PIC X(01).                     00016800
016900             88  ITH-IS-DELETED        VALUE 'Y'.                 00016900
017000         10  ITH-LINE-START        PIC 9(5)  COMP.                00017000
017100         10  ITH-LINE-COUNT        PIC 9(3)  COMP.                00017100
017200*                                                                 00017200
017300 01  INBOUND-LINE-TABLE.                                          00017300
017400     05  ITL-ENTRY OCCURS 1 TO 99999 TIMES                        00017400
017500                   DEPENDING ON WS-LIN-COUNT                      00017500
017600                   INDEXED BY ITL-IDX.                            00017600
017700         10  ITL-PRODUCT-ID        PIC 9(9).                      00017700
017800         10  ITL-QUANTITY          PIC 9(9).                      00017800
017900*                                                                 00017900
018000 01  PCK-FUNCTION-CODE             PIC X(4).                      00018000
018100 01  PCK-PRODUCT-ID                PIC 9(9).                      00018100
018200 01  PCK-FOUND-SWITCH              PIC X.                         00018200
018300     88  PCK-PRODUCT-FOUND             VALUE 'Y'.                 00018300
018400     88  PCK-PRODUCT-NOT-FOUND         VALUE 'N'.                 00018400
018500 01  PCK-RETURNED-REC.                                            00018500
018600     05  PCK-SUPPLIER-ID           PIC 9(9).                      00018600
018700     05  PCK-PRODUCT-NAME          PIC X(40).                     00018700
018800     05  PCK-UNIT-OF-MEASURE       PIC X(10).                     00018800
018900     05  PCK-ACTIVE-FLAG           PIC X(01).                     00018900
019000     05  FILLER                    PIC X(10).                     00019000
019100*                                                                 00019100
019200 01  SCK-FUNCTION-CODE             PIC X(4).                      00019200
019300 01  SCK-SUPPLIER-ID               PIC 9(9).                      00019300
019400 01  SCK-FOUND-SWITCH              PIC X.                         00019400
019500     88  SCK-SUPPLIER-FOUND            VALUE 'Y'.                 00019500
019600 01  SCK-RETURNED-REC.                                            00019600
019700     05  SCK-SUPPLIER-NAME         PIC X(40).                     00019700
019800     05  SCK-MANAGER-NAME          PIC X(20).                     00019800
019900     05  SCK-MANAGER-CONTACT       PIC X(20).                     00019900
020000     05  SCK-ACTIVE-FLAG           PIC X(01).                     00020000
020100     05  FILLER                    PIC X(10).                     00020100
020200*                                                                 00020200
020300 01  WHK-FUNCTION-CODE             PIC X(4).                      00020300
020400 01  WHK-WAREHOUSE-ID              PIC 9(9).                      00020400
020500 01  WHK-PRODUCT-ID                PIC 9(9).                      00020500
020600 01  WHK-AMOUNT                    PIC S9(9).                     00020600
020700 01  WHK-RESULT-SWITCH             PIC X.                         00020700
020800     88  WHK-REQUEST-OK                VALUE 'Y'.                 00020800
020900 01  WHK-RETURNED-REC.                                            00020900
021000     05  WHK-QUANTITY              PIC 9(9).                      00021000
021100     05  WHK-SAFETY-STOCK          PIC 9(9).                      00021100
021200     05  WHK-RESERVED-QTY          PIC 9(9).                      00021200
021300     05  WHK-AVAILABLE-QTY         PIC 9(9).                      00021300
021400     05  FILLER                    PIC X(08).                     00021400
021500*                                                                 00021500
021600 PROCEDURE DIVISION.                                              00021600
021700*                                                                 00021700
021800 000-MAIN.                                                        00021800
021900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00021900
022000     PERFORM 110-READ-INBOUND-TRAN THRU 110-EXIT.                 00022000
022100     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00022100
022200         UNTIL TRANFILE-AT-EOF.                                   00022200
022300     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.                00022300
022400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00022400
022500     GOBACK.                                                      00022500
022600*                                                                 00022600
022700 700-OPEN-FILES.                                                  00022700
022800     OPEN INPUT INBOUND-TRANS-FILE.                               00022800
022900     IF WS-TRANFILE-STATUS NOT = '00'                             00022900
023000         DISPLAY 'INBPOST - ERROR OPENING INBDTRAN. RC: '         00023000
023100                 WS-TRANFILE-STATUS                               00023100
023200         MOVE 'Y' TO WS-TRANFILE-EOF                              00023200
023300         GO TO 700-EXIT                                           00023300
023400     END-IF.                                                      00023400
023500     OPEN INPUT INBOUND-PRODUCT-FILE.                             00023500
023600     IF WS-PRODFIL2-STATUS NOT = '00'                             00023600
023700         DISPLAY 'INBPOST - ERROR OPENING INBDPROD. RC: '         00023700
023800                 WS-PRODFIL2-STATUS                               00023800
023900         MOVE 'Y' TO WS-TRANFILE-EOF                              00023900
024000     END-IF.                                                      00024000
024100 700-EXIT. EXIT.                                                  00024100
024200*                                                                 00024200
024300 790-CLOSE-FILES.                                                 00024300
024400     CLOSE INBOUND-TRANS-FILE INBOUND-PRODUCT-FILE.               00024400
024500     IF WHSE-TABLE-LOADED                                         00024500
024600         CLOSE WAREHOUSE-MASTER                                   00024600
024700     END-IF.                                                      00024700
024800 790-EXIT. EXIT.                                                  00024800
024900*                                                                 00024900
025000 110-READ-INBOUND-TRAN.                                           00025000
025100     READ INBOUND-TRANS-FILE INTO INBOUND-TRAN-REC                00025100
025200         AT END                                                   00025200
025300             MOVE 'Y' TO WS-TRANFILE-EOF                          00025300
025400             GO TO 110-EXIT                                       00025400
025500     END-READ.                                                    00025500
025600 110-EXIT. EXIT.                                                  00025600
025700*                                                                 00025700
025800 100-PROCESS-TRANSACTIONS.                                        00025800
025900     EVALUATE TRUE                                                00025900
026000         WHEN ITD-IS-CREATE                                       00026000
026100             PERFORM 200-VALIDATE-CREATE-TRAN THRU 200-EXIT       00026100
026200         WHEN ITD-IS-STATUS                                       00026200
026300             PERFORM 300-VALIDATE-STATUS-TRAN THRU 300-EXIT       00026300
026400         WHEN ITD-IS-DELETE                                       00026400
026500             PERFORM 400-DELETE-INBOUND-TRAN THRU 400-EXIT        00026500
026600         WHEN OTHER                                               00026600
026700             DISPLAY 'INBPOST - UNKNOWN TRAN TYPE - '             00026700
026800                     ITD-TRAN-TYPE                                00026800
026900     END-EVALUATE.                                                00026900
027000     PERFORM 110-READ-INBOUND-TRAN THRU 110-EXIT.                 00027000
027100 100-EXIT. EXIT.                                                  00027100
027200*                                                                 00027200
027300*    ---------------  CREATE TRANSACTION  ---------------------   00027300
027400 200-VALIDATE-CREATE-TRAN.                                        00027400
027500     ADD 1 TO WS-CREATE-REQ.                                      00027500
027600     IF NOT WHSE-TABLE-LOADED                                     00027600
027700         PERFORM 150-LOAD-WAREHOUSE-TABLE THRU 150-EXIT           00027700
027800     END-IF.                                                      00027800
027900     MOVE ITD-WAREHOUSE-ID TO WS-SEARCH-ID.                       00027900
028000     PERFORM 920-FIND-WAREHOUSE THRU 920-EXIT.                    00028000
028100     MOVE 'FIND' TO SCK-FUNCTION-CODE.                            00028100
028200     MOVE ITD-SUPPLIER-ID TO SCK-SUPPLIER-ID.                     00028200
028300     CALL 'SUPPCHK' USING SCK-FUNCTION-CODE SCK-SUPPLIER-ID       00028300
028400                           SCK-FOUND-SWITCH SCK-RETURNED-REC.     00028400
028500     MOVE 0 TO WS-NOTFOUND-COUNT.                                 00028500
028600     MOVE ITD-LINE-COUNT TO WS-REQ-LINE-COUNT.                    00028600
028700     PERFORM 230-READ-STAGE-LINES THRU 230-EXIT.                  00028700
028800     IF NOT WHSE-FOUND OR NOT SUPP-FOUND OR WS-NOTFOUND-COUNT > 0 00028800
028900         DISPLAY 'INBPOST - CREATE REJECTED, INBOUND ID '         00028900
029000                 ITD-INBOUND-ID ' - MASTER VALIDATION FAILED'     00029000
029100         GO TO 200-EXIT                                           00029100
029200     END-IF.                                                      00029200
029300     PERFORM 210-WRITE-INBOUND-HDR THRU 210-EXIT.                 00029300
029400     PERFORM 220-WRITE-INBOUND-LINES THRU 220-EXIT.               00029400
029500     ADD 1 TO WS-CREATE-PROC.                                     00029500
029600 200-EXIT. EXIT.                                                  00029600
029700*                                                                 00029700
029800 230-READ-STAGE-LINES.                                            00029800
029900     MOVE 1 TO WS-STX.                                            00029900
030000     PERFORM 235-READ-ONE-STAGE-LINE THRU 235-EXIT                00030000
030100         UNTIL WS-STX > WS-REQ-LINE-COUNT.                        00030100
030200 230-EXIT. EXIT.                                                  00030200
030300*                                                                 00030300
030400 235-READ-ONE-STAGE-LINE.                                         00030400
030500     READ INBOUND-PRODUCT-FILE INTO INBOUND-LINE-REC              00030500
030600         AT END                                                   00030600
030700             DISPLAY 'INBPOST - UNEXPECTED EOF ON INBDPROD'       00030700
030800             ADD 1 TO WS-NOTFOUND-COUNT                           00030800
030900             GO TO 235-EXIT                                       00030900
031000     END-READ.                                                    00031000
031100     MOVE ILD-PRODUCT-ID TO WS-STG-PRODUCT-ID (WS-STX).           00031100
031200     MOVE ILD-QUANTITY   TO WS-STG-QUANTITY   (WS-STX).           00031200
031300     MOVE 'FIND' TO PCK-FUNCTION-CODE.                            00031300
031400     MOVE ILD-PRODUCT-ID TO PCK-PRODUCT-ID.                       00031400
031500     CALL 'PRODCHK' USING PCK-FUNCTION-CODE PCK-PRODUCT-ID        00031500
031600                           PCK-FOUND-SWITCH PCK-RETURNED-REC.     00031600
031700     IF PCK-PRODUCT-NOT-FOUND                                     00031700
031800         ADD 1 TO WS-NOTFOUND-COUNT                               00031800
031900     END-IF.                                                      00031900
032000     ADD 1 TO WS-STX.                                             00032000
032100 235-EXIT. EXIT.                                                  00032100
032200*                                                                 00032200
032300 210-WRITE-INBOUND-HDR.                                           00032300
032400     ADD 1 TO WS-HDR-COUNT.                                       00032400
032500     MOVE ITD-INBOUND-ID   TO ITH-INBOUND-ID  (WS-HDR-COUNT).     00032500
032600     MOVE ITD-WAREHOUSE-ID TO ITH-WAREHOUSE-ID (WS-HDR-COUNT).    00032600
032700     MOVE ITD-SUPPLIER-ID  TO ITH-SUPPLIER-ID (WS-HDR-COUNT).     00032700
032800     MOVE 'REGISTERED'     TO ITH-STATUS      (WS-HDR-COUNT).     00032800
032900     MOVE ITD-EXPECTED-DATE TO ITH-EXPECTED-DATE (WS-HDR-COUNT).  00032900
033000     MOVE 'N'               TO ITH-DELETED-FLAG (WS-HDR-COUNT).   00033000
033100     COMPUTE ITH-LINE-START (WS-HDR-COUNT) = WS-LIN-COUNT + 1.    00033100
033200     MOVE WS-REQ-LINE-COUNT TO ITH-LINE-COUNT (WS-HDR-COUNT).     00033200
033300 210-EXIT. EXIT.                                                  00033300
033400*                                                                 00033400
033500 220-WRITE-INBOUND-LINES.                                         00033500
033600     MOVE 1 TO WS-STX.                                            00033600
033700     PERFORM 225-APPEND-ONE-LINE THRU 225-EXIT                    00033700
033800         UNTIL WS-STX > WS-REQ-LINE-COUNT.                        00033800
033900 220-EXIT. EXIT.                                                  00033900
034000*                                                                 00034000
034100 225-APPEND-ONE-LINE.                                             00034100
034200     ADD 1 TO WS-LIN-COUNT.                                       00034200
034300     MOVE WS-STG-PRODUCT-ID (WS-STX)                              00034300
034400                         TO ITL-PRODUCT-ID (WS-LIN-COUNT).        00034400
034500     MOVE WS-STG-QUANTITY (WS-STX)                                00034500
034600                         TO ITL-QUANTITY (WS-LIN-COUNT).          00034600
034700     ADD 1 TO WS-STX.                                             00034700
034800 225-EXIT. EXIT.                                                  00034800
034900*                                                                 00034900
035000*    ---------------  WAREHOUSE LOOKUP TABLE  ------------------- 00035000
035100 150-LOAD-WAREHOUSE-TABLE.                                        00035100
035200     MOVE 0 TO WS-WHSE-COUNT.                                     00035200
035300     OPEN INPUT WAREHOUSE-MASTER.                                 00035300
035400     IF WS-WHSEFILE-STATUS NOT = '00'                             00035400
035500         DISPLAY 'INBPOST - ERROR OPENING WHSEFILE. RC: '         00035500
035600                 WS-WHSEFILE-STATUS                               00035600
035700         GO TO 150-EXIT                                           00035700
035800     END-IF.                                                      00035800
035900     PERFORM 160-READ-WAREHOUSE-MASTER THRU 160-EXIT.             00035900
036000     PERFORM 170-LOAD-ONE-WHSE-ENTRY THRU 170-EXIT                00036000
036100         UNTIL WS-WHSEFILE-STATUS = '10'.                         00036100
036200     CLOSE WAREHOUSE-MASTER.                                      00036200
036300     MOVE 'Y' TO WS-WHSE-TABLE-LOADED-SW.                         00036300
036400 150-EXIT. EXIT.                                                  00036400
036500*                                                                 00036500
036600 160-READ-WAREHOUSE-MASTER.                                       00036600
036700     READ WAREHOUSE-MASTER INTO WAREHOUSE-MASTER-REC              00036700
036800         AT END                                                   00036800
036900             MOVE '10' TO WS-WHSEFILE-STATUS                      00036900
037000             GO TO 160-EXIT                                       00037000
037100     END-READ.                                                    00037100
037200 160-EXIT. EXIT.                                                  00037200
037300*                                                                 00037300
037400 170-LOAD-ONE-WHSE-ENTRY.                                         00037400
037500     ADD 1 TO WS-WHSE-COUNT.                                      00037500
037600     MOVE WS-WHSE-COUNT TO WS-LDX.                                00037600
037700     MOVE WHMS-WAREHOUSE-ID TO WHT-WAREHOUSE-ID (WS-LDX).         00037700
037800     MOVE WHMS-WAREHOUSE-NAME TO WHT-WAREHOUSE-NAME (WS-LDX).     00037800
037900     MOVE WHMS-ACTIVE-FLAG  TO WHT-ACTIVE-FLAG (WS-LDX).          00037900
038000     PERFORM 160-READ-WAREHOUSE-MASTER THRU 160-EXIT.             00038000
038100 170-EXIT. EXIT.                                                  00038100
038200*                                                                 00038200
038300 920-FIND-WAREHOUSE.                                              00038300
038400     MOVE 'N' TO WS-WHSE-FOUND-SW.                                00038400
038500     SEARCH ALL WHT-ENTRY                                         00038500
038600         WHEN WHT-WAREHOUSE-ID (WHT-IDX) = WS-SEARCH-ID           00038600
038700             MOVE 'Y' TO WS-WHSE-FOUND-SW                         00038700
038800     END-SEARCH.                                                  00038800
038900 920-EXIT. EXIT.                                                  00038900
039000*                                                                 00039000
039100*    ---------------  STATUS-TRANSITION TRANSACTION  ------------ 00039100
039200 300-VALIDATE-STATUS-TRAN.                                        00039200
039300     ADD 1 TO WS-STATUS-REQ.                                      00039300
039400     MOVE ITD-STA-INBOUND-ID TO WS-SEARCH-ID.                     00039400
039500     PERFORM 900-FIND-HEADER THRU 900-EXIT.                       00039500
039600     IF NOT HDR-FOUND OR ITH-IS-DELETED (ITH-IDX)                 00039600
039700         DISPLAY 'INBPOST - STATUS TRAN REJECTED, INBOUND ID '    00039700
039800                 ITD-STA-INBOUND-ID ' NOT ON FILE OR DELETED'     00039800
039900         GO TO 300-EXIT                                           00039900
040000     END-IF.                                                      00040000
040100     MOVE ITD-STA-NEW-STATUS TO WS-NEW-STATUS.                    00040100
040200     IF NOT WS-STA-IS-VALID                                       00040200
040300         DISPLAY 'INBPOST - STATUS TRAN REJECTED, INVALID '       00040300
040400                 'STATUS VALUE ' WS-NEW-STATUS                    00040400
040500         GO TO 300-EXIT                                           00040500
040600     END-IF.                                                      00040600
040700     PERFORM 310-UPDATE-INBOUND-STATUS THRU 310-EXIT.             00040700
040800     ADD 1 TO WS-STATUS-PROC.                                     00040800
040900 300-EXIT. EXIT.                                                  00040900
041000*                                                                 00041000
041100 310-UPDATE-INBOUND-STATUS.                                       00041100
041200     MOVE WS-NEW-STATUS TO ITH-STATUS (ITH-IDX).                  00041200
041300     IF WS-NEW-STATUS = 'COMPLETED'                               00041300
041400         PERFORM 320-POST-COMPLETION-STOCK THRU 320-EXIT          00041400
041500     END-IF.                                                      00041500
041600 310-EXIT. EXIT.                                                  00041600
041700*                                                                 00041700
041800 320-POST-COMPLETION-STOCK.                                       00041800
041900     MOVE ITH-IDX TO WS-SAVE-HDX.                                 00041900
042000     SET ITL-IDX TO ITH-LINE-START (WS-SAVE-HDX).                 00042000
042100     MOVE ITH-LINE-COUNT (WS-SAVE-HDX) TO WS-STX.                 00042100
042200     PERFORM 325-POST-ONE-LINE THRU 325-EXIT WS-STX TIMES.        00042200
042300 320-EXIT. EXIT.                                                  00042300
042400*                                                                 00042400
042500 325-POST-ONE-LINE.                                               00042500
042600     MOVE 'INCR' TO WHK-FUNCTION-CODE.                            00042600
042700     MOVE ITH-WAREHOUSE-ID (WS-SAVE-HDX) TO WHK-WAREHOUSE-ID.     00042700
042800     MOVE ITL-PRODUCT-ID (ITL-IDX)       TO WHK-PRODUCT-ID.       00042800
042900     MOVE ITL-QUANTITY (ITL-IDX)         TO WHK-AMOUNT.           00042900
043000     CALL 'WHSTOCK' USING WHK-FUNCTION-CODE WHK-WAREHOUSE-ID      00043000
043100                           WHK-PRODUCT-ID WHK-AMOUNT              00043100
043200                           WHK-RESULT-SWITCH WHK-RETURNED-REC.    00043200
043300     IF WHK-REQUEST-OK                                            00043300
043400         ADD 1 TO WS-LINES-POSTED                                 00043400
043500     ELSE                                                         00043500
043600         DISPLAY 'INBPOST - STOCK POST FAILED, WAREHOUSE '        00043600
043700                 WHK-WAREHOUSE-ID ' PRODUCT ' WHK-PRODUCT-ID      00043700
043800     END-IF.                                                      00043800
043900     SET ITL-IDX UP BY 1.                                         00043900
044000 325-EXIT. EXIT.                                                  00044000
044100*                                                                 00044100
044200*    ---------------  DELETE TRANSACTION  ------------------------00044200
044300 400-DELETE-INBOUND-TRAN.                                         00044300
044400     ADD 1 TO WS-DELETE-REQ.                                      00044400
044500     MOVE ITD-DEL-INBOUND-ID TO WS-SEARCH-ID.                     00044500
044600     PERFORM 900-FIND-HEADER THRU 900-EXIT.                       00044600
044700     IF NOT HDR-FOUND                                             00044700
044800         DISPLAY 'INBPOST - DELETE REJECTED, INBOUND ID '         00044800
044900                 ITD-DEL-INBOUND-ID ' NOT ON FILE'                00044900
045000         GO TO 400-EXIT                                           00045000
045100     END-IF.                                                      00045100
045200     MOVE 'Y' TO ITH-DELETED-FLAG (ITH-IDX).                      00045200
045300     ADD 1 TO WS-DELETE-PROC.                                     00045300
045400 400-EXIT. EXIT.                                                  00045400
045500*                                                                 00045500
045600*    ---------------  HEADER LOOKUP (UNSORTED, LINEAR)  ----------00045600
045700 900-FIND-HEADER.                                                 00045700
045800     MOVE 'N' TO WS-HDR-FOUND-SW.                                 00045800
045900     MOVE 1 TO WS-FDX.                                            00045900
046000     PERFORM 910-SCAN-ONE-HEADER THRU 910-EXIT                    00046000
046100         UNTIL WS-FDX > WS-HDR-COUNT OR HDR-FOUND.                00046100
046200 900-EXIT. EXIT.                                                  00046200
046300*                                                                 00046300
046400 910-SCAN-ONE-HEADER.                                             00046400
046500     IF ITH-INBOUND-ID (WS-FDX) = WS-SEARCH-ID                    00046500
046600         MOVE 'Y' TO WS-HDR-FOUND-SW                              00046600
046700         SET ITH-IDX TO WS-FDX                                    00046700
046800     ELSE                                                         00046800
046900         ADD 1 TO WS-FDX                                          00046900
047000     END-IF.                                                      00047000
047100 910-EXIT. EXIT.                                                  00047100
047200*                                                                 00047200
047300*    ---------------  END-OF-RUN CONTROL TOTALS  -----------------00047300
047400 850-DISPLAY-RUN-TOTALS.                                          00047400
047500     DISPLAY '================================================'.  00047500
047600     DISPLAY 'INBPOST RUN TOTALS'.                                00047600
047700     DISPLAY '  CREATE  REQUESTED/POSTED : ' WS-CREATE-REQ        00047700
047800             '/' WS-CREATE-PROC.                                  00047800
047900     DISPLAY '  STATUS  REQUESTED/POSTED : ' WS-STATUS-REQ        00047900
048000             '/' WS-STATUS-PROC.                                  00048000
048100     DISPLAY '  DELETE  REQUESTED/POSTED : ' WS-DELETE-REQ        00048100
048200             '/' WS-DELETE-PROC.                                  00048200
048300     DISPLAY '  STOCK LINES POSTED       : ' WS-LINES-POSTED.     00048300
048400     DISPLAY '================================================'.  00048400
048500 850-EXIT. EXIT.                                                  00048500
