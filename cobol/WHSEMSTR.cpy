000100***************************************************************** 00000100
000200* MEMBER:   WHSEMSTR                                              00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = WAREHOUSE MASTER RECORD LAYOUT               00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE ENTRY PER PHYSICAL WAREHOUSE LOCATION.          00000600
000700*             LOADED INTO A SEARCH-ALL TABLE BY INBPOST AND       00000700
000800*             OUTBPOST THEMSELVES (NO STANDALONE WHSECHK          00000800
000900*             SUBPROGRAM WAS EVER WRITTEN FOR THIS FILE) -        00000900
001000*             READ-ONLY TO BOTH CALLERS.                          00001000
001100*                                                                 00001100
001200* RECORD KEY = WHMS-WAREHOUSE-ID (FILE IS IN ASCENDING KEY        00001200
001300*              SEQUENCE - NO ISAM ON THIS CLASS OF MACHINE,       00001300
001400*              SO THE TABLE IS SEARCHED WITH SEARCH ALL)          00001400
001500*                                                                 00001500
001600* CHANGE ACTIVITY :                                               00001600
001700*   YYMMDD INIT TICKET  : REMARKS                                 00001700
001800*   930825 RJP  WHS0019 : ORIGINAL LAYOUT - WAREHOUSE MASTER      00001800
001900*   960612 RJP  WHS0102 : ADDED WHMS-MANAGER-NAME, WHMS-CONTACT   00001900
002000*                         PER OPERATIONS REQUEST                  00002000
002100*   981018 LMK  WHS0207 : Y2K REVIEW - NO DATE FIELDS ON THIS     00002100
002200*                         RECORD, SIGNED OFF, NO CHANGE REQUIRED  00002200
002300*   050517 DWH  WHS0343 : ADDED WHMS-ACTIVE-FLAG, CLOSED SITES    00002300
002400*                         STAY ON FILE FOR HISTORY                00002400
002500*   110923 DWH  WHS0414 : ADDED WHMS-WAREHOUSE-ID-X FOR USE AS AN 00002500
002600*                         ALPHANUMERIC COMPARE KEY IN REPORT      00002600
002700*                         SELECTION LOGIC                         00002700
002800***************************************************************** 00002800
002900 01  WAREHOUSE-MASTER-REC.                                        00002900
003000*        ---------------  CONTROL KEY  ------------------         00003000
003100     05  WHMS-WAREHOUSE-ID       PIC 9(9).                        00003100
003200     05  WHMS-WAREHOUSE-ID-X REDEFINES WHMS-WAREHOUSE-ID          00003200
003300                                  PIC X(9).                       00003300
003400*        ---------------  IDENTIFICATION  ------------------      00003400
003500     05  WHMS-WAREHOUSE-NAME     PIC X(40).                       00003500
003600*        ---------------  LOCATION  --------------------------    00003600
003700     05  WHMS-POSTCODE           PIC X(10).                       00003700
003800     05  WHMS-BASE-ADDRESS       PIC X(60).                       00003800
003900     05  WHMS-DETAIL-ADDRESS     PIC X(40).                       00003900
004000*        ---------------  CONTACTS  --------------------------    00004000
004100     05  WHMS-MANAGER-NAME       PIC X(20).                       00004100
004200     05  WHMS-CONTACT-NUMBER     PIC X(20).                       00004200
004300*        ---------------  STATUS  --------------------------      00004300
004400     05  WHMS-ACTIVE-FLAG        PIC X(01).                       00004400
004500         88  WHMS-IS-ACTIVE          VALUE 'Y'.                   00004500
004600         88  WHMS-IS-INACTIVE        VALUE 'N'.                   00004600
004700*        ---------------  RESERVED FOR FUTURE USE  ----------     00004700
004800     05  FILLER                  PIC X(20).                       00004800
