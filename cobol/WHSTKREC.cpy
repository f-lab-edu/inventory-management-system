000100***************************************************************** 00000100
000200* MEMBER:   WHSTKREC                                              00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = WAREHOUSE STOCK LEDGER RECORD LAYOUT         00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE ENTRY PER (WAREHOUSE, PRODUCT) COMBINATION ON   00000600
000700*             HAND ANYWHERE IN THE NETWORK.  THIS LAYOUT IS       00000700
000800*             COPYied TWICE BY WHSTOCK - ONCE FOR THE FD RECORD   00000800
000900*             AND ONCE FOR THE WORKING-STORAGE TABLE ENTRY - SO   00000900
001000*             THE FIELD NAMES ARE CARRIED IN THROUGH THE :TAG:    00001000
001100*             SUBSTITUTION BELOW RATHER THAN FIXED IN THIS MEMBER.00001100
001200*                                                                 00001200
001300* RECORD KEY = :TAG:-WAREHOUSE-ID + :TAG:-PRODUCT-ID (FILE IS IN  00001300
001400*              ASCENDING KEY SEQUENCE - NO ISAM ON THIS CLASS OF  00001400
001500*              MACHINE, SO THE TABLE IS SEARCHED WITH SEARCH ALL) 00001500
001600*                                                                 00001600
001700* CHANGE ACTIVITY :                                               00001700
001800*   YYMMDD INIT TICKET  : REMARKS                                 00001800
001900*   940105 RJP  WHS0052 : ORIGINAL LAYOUT - STOCK LEDGER          00001900
002000*   970830 RJP  WHS0141 : ADDED :TAG:-SAFETY-STOCK PER INVENTORY  00002000
002100*                         CONTROL REQUEST                         00002100
002200*   981022 LMK  WHS0208 : Y2K REVIEW - NO DATE FIELDS ON THIS     00002200
002300*                         RECORD, SIGNED OFF, NO CHANGE REQUIRED  00002300
002400*   020714 RJP  WHS0266 : ADDED :TAG:-RESERVED-QUANTITY TO SUPPORT00002400
002500*                         OUTBOUND ORDER RESERVATION LOGIC        00002500
002600*   110927 DWH  WHS0415 : RECAST AS A COPY-REPLACING MEMBER SO    00002600
002700*                         THE FD RECORD AND THE SEARCH-ALL TABLE  00002700
002800*                         ENTRY SHARE ONE LAYOUT - SEE WHSTOCK    00002800
002900***************************************************************** 00002900
003000 01  :TAG:-REC.                                                   00003000
003100*        ---------------  CONTROL KEY  ------------------         00003100
003200     05  :TAG:-KEY.                                               00003200
003300         10  :TAG:-WAREHOUSE-ID  PIC 9(9).                        00003300
003400         10  :TAG:-PRODUCT-ID    PIC 9(9).                        00003400
003500     05  :TAG:-KEY-X REDEFINES :TAG:-KEY                          00003500
003600                                  PIC X(18).                      00003600
003700*        ---------------  QUANTITIES  ------------------------    00003700
003800     05  :TAG:-QUANTITY          PIC 9(9) COMP-3.                 00003800
003900     05  :TAG:-SAFETY-STOCK      PIC 9(9) COMP-3.                 00003900
004000     05  :TAG:-RESERVED-QTY      PIC 9(9) COMP-3.                 00004000
004100*        ---------------  RESERVED FOR FUTURE USE  ----------     00004100
004200     05  FILLER                  PIC X(15).                       00004200
