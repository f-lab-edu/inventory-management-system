000100***************************************************************** 00000100
000200* MEMBER:   OUTBLIN                                               00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = OUTBOUND PRODUCT DETAIL LINE RECORD LAYOUT   00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE RECORD PER (PRODUCT, QUANTITY) LINE OF AN       00000600
000700*             OUTBOUND ORDER, READ FROM OUTBOUND-PRODUCT-FILE     00000700
000800*             BY OUTBPOST.  LINES FOR ONE ORDER ARE GROUPED       00000800
000900*             TOGETHER IN THE FILE BY OLD-OUTBOUND-ID BUT THE     00000900
001000*             FILE CARRIES NO EXPLICIT LINE-SEQUENCE NUMBER -     00001000
001100*             POSITION WITHIN THE GROUP IS THE SEQUENCE.          00001100
001200*                                                                 00001200
001300* CHANGE ACTIVITY :                                               00001300
001400*   950816 RJP  WHS0099 : ORIGINAL LAYOUT - OUTBOUND DETAIL LINE  00001400
001500*   981104 LMK  WHS0213 : Y2K REVIEW - NO DATE FIELDS ON THIS     00001500
001600*                         RECORD, SIGNED OFF, NO CHANGE REQUIRED  00001600
001700***************************************************************** 00001700
001800 01  OUTBOUND-LINE-REC.                                           00001800
001900*        ---------------  OWNING ORDER  -----------------------   00001900
002000     05  OLD-OUTBOUND-ID          PIC 9(9).                       00002000
002100*        ---------------  LINE DATA  --------------------------   00002100
002200     05  OLD-PRODUCT-ID           PIC 9(9).                       00002200
002300     05  OLD-REQUESTED-QTY        PIC 9(9).                       00002300
002400*        ---------------  RESERVED FOR FUTURE USE  ----------     00002400
002500     05  FILLER                   PIC X(53).                      00002500
