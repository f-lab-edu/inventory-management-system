000100***************************************************************** 00000100
000200* MEMBER:   LOWSTREC                                              00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = LOW STOCK NOTICE WORK RECORD LAYOUT          00000400
000500*                                                                 00000500
000600* FUNCTION =  HOLDS ONE LOW-STOCK PRODUCT LINE BETWEEN THE TIME   00000600
000700*             WHSTOCK FLAGS IT DURING OUTBOUND SHIP CONFIRMATION  00000700
000800*             AND THE TIME LOWSTOCK FORMATS IT ONTO THE PRINT     00000800
000900*             FILE.  NOT A PHYSICAL FILE RECORD - CARRIED IN      00000900
001000*             WORKING-STORAGE ONLY, ONE ENTRY PER LOW-STOCK LINE  00001000
001100*             ACCUMULATED FOR THE CURRENT SHIPMENT.               00001100
001200*                                                                 00001200
001300* CHANGE ACTIVITY :                                               00001300
001400*   YYMMDD INIT TICKET  : REMARKS                                 00001400
001500*   070611 DWH  WHS0371 : ORIGINAL LAYOUT - LOW STOCK NOTICE WORK 00001500
001600*                         AREA, BUILT FOR THE NEW SAFETY-STOCK    00001600
001700*                         SHORTAGE REPORT                         00001700
001800*   070809 DWH  WHS0378 : ADDED LSW-SHORTAGE-QTY AS SIGNED - CAN  00001800
001900*                         GO NEGATIVE ON BAD INPUT DATA PER QA    00001900
002000***************************************************************** 00002000
002100 01  LOW-STOCK-NOTICE-REC.                                        00002100
002200*        ---------------  SUPPLIER CONTACT  ------------------    00002200
002300     05  LSW-RECIPIENT-NAME       PIC X(20).                      00002300
002400     05  LSW-RECIPIENT-CONTACT    PIC X(20).                      00002400
002500*        ---------------  PRODUCT DATA  ------------------------  00002500
002600     05  LSW-PRODUCT-NAME         PIC X(40).                      00002600
002700     05  LSW-CURRENT-STOCK        PIC 9(9) COMP-3.                00002700
002800     05  LSW-SAFETY-STOCK         PIC 9(9) COMP-3.                00002800
002900     05  LSW-SHORTAGE-QTY         PIC S9(9) COMP-3.               00002900
003000*        ---------------  RESERVED FOR FUTURE USE  ----------     00003000
003100     05  FILLER                  PIC X(10).                       00003100
