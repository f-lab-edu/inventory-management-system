000100***************************************************************** 00000100
000200* MEMBER:   INBDTRN                                               00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = INBOUND TRANSACTION RECORD LAYOUT            00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE RECORD PER INBOUND SHIPMENT ACTION READ FROM    00000600
000700*             INBOUND-TRANS-FILE BY INBPOST.  THE SAME 80-BYTE    00000700
000800*             SLOT IS REUSED FOR THREE DIFFERENT ACTIONS, TOLD    00000800
000900*             APART BY ITD-TRAN-TYPE IN THE FIRST BYTE -          00000900
001000*             'C' = CREATE, 'S' = STATUS TRANSITION, 'D' = DELETE.00001000
001100*             EACH ACTION OVERLAYS THE SAME BYTES WITH A          00001100
001200*             DIFFERENT VIEW VIA REDEFINES, SO KEEP THE OFFSETS   00001200
001300*             OF ITD-INBOUND-ID IDENTICAL IN ALL THREE VIEWS.     00001300
001400*                                                                 00001400
001500* CHANGE ACTIVITY :                                               00001500
001600*   YYMMDD INIT TICKET  : REMARKS                                 00001600
001700*   941203 RJP  WHS0058 : ORIGINAL LAYOUT - INBOUND TRANSACTION,  00001700
001800*                         CREATE VIEW ONLY                        00001800
001900*   950630 RJP  WHS0093 : ADDED STATUS-TRANSITION VIEW FOR USE    00001900
002000*                         BY THE NEW RECEIVING-DOCK TERMINALS     00002000
002100*   981101 LMK  WHS0212 : Y2K REVIEW - ITD-EXPECTED-DATE WIDENED  00002100
002200*                         TO CCYYMMDD (WAS YYMMDD), ALL CALLERS   00002200
002300*                         OF THIS COPYBOOK RECOMPILED AND RETESTED00002300
002400*   060228 DWH  WHS0351 : ADDED DELETE VIEW FOR SHIPMENT          00002400
002500*                         CANCELLATIONS ENTERED IN ERROR          00002500
002600***************************************************************** 00002600
002700 01  INBOUND-TRAN-REC.                                            00002700
002800*        ---------------  COMMON LEAD-IN  ------------------      00002800
002900     05  ITD-TRAN-TYPE            PIC X(01).                      00002900
003000         88  ITD-IS-CREATE            VALUE 'C'.                  00003000
003100         88  ITD-IS-STATUS               VALUE 'S'.               00003100
003200         88  ITD-IS-DELETE            VALUE 'D'.                  00003200
003300*        ---------------  CREATE VIEW  -----------------------    00003300
003400     05  ITD-CREATE-VIEW.                                         00003400
003500         10  ITD-INBOUND-ID        PIC 9(9).                      00003500
003600         10  ITD-WAREHOUSE-ID      PIC 9(9).                      00003600
003700         10  ITD-SUPPLIER-ID       PIC 9(9).                      00003700
003800         10  ITD-EXPECTED-DATE     PIC 9(8).                      00003800
003900         10  ITD-LINE-COUNT        PIC 9(3).                      00003900
004000         10  FILLER                PIC X(41).                     00004000
004100*        ---------------  STATUS-TRANSITION VIEW  -------------   00004100
004200     05  ITD-STATUS-VIEW REDEFINES ITD-CREATE-VIEW.               00004200
004300         10  ITD-STA-INBOUND-ID    PIC 9(9).                      00004300
004400         10  ITD-STA-NEW-STATUS    PIC X(10).                     00004400
004500         10  FILLER                PIC X(60).                     00004500
004600*        ---------------  DELETE VIEW  -------------------------  00004600
004700     05  ITD-DELETE-VIEW REDEFINES ITD-CREATE-VIEW.               00004700
004800         10  ITD-DEL-INBOUND-ID    PIC 9(9).                      00004800
004900         10  FILLER                PIC X(70).                     00004900
