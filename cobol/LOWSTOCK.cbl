000100************************************************************      00000100
000200 IDENTIFICATION DIVISION.                                         00000200
000300 PROGRAM-ID.  LOWSTOCK.                                           00000300
000400 AUTHOR. R J PALOMBO.                                             00000400
000500 INSTALLATION. WAREHOUSE SYSTEMS GROUP.                           00000500
000600 DATE-WRITTEN. 09/05/95.                                          00000600
000700 DATE-COMPILED. 09/05/95.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                 00000900
001000* FUNCTION =  FORMATS THE LOW-STOCK EXCEPTION REPORT RAISED       00001000
001100*             BY OUTBPOST WHEN A SHIP-CONFIRM LEAVES ONE OR       00001100
001200*             MORE PRODUCTS BELOW THEIR SAFETY STOCK LEVEL.       00001200
001300*             ONE REPORT BLOCK IS WRITTEN PER TRIGGERING          00001300
001400*             OUTBOUND ORDER - A HEADER CALL, ONE DETAIL CALL     00001400
001500*             PER LOW-STOCK PRODUCT LINE IN THE ORDER THE         00001500
001600*             CALLER PROCESSED THEM, AND A TRAILER CALL.          00001600
001700*                                                                 00001700
001800* CALLED BY =  OUTBPOST                                           00001800
001900*                                                                 00001900
002000* LINKAGE   =  CALL 'LOWSTOCK' USING LSK-FUNCTION-CODE            00002000
002100*                                    LSK-RECIPIENT-NAME           00002100
002200*                                    LSK-RECIPIENT-CONTACT        00002200
002300*                                    LSK-PRODUCT-COUNT            00002300
002400*                                    LSK-PRODUCT-NAME             00002400
002500*                                    LSK-CURRENT-STOCK            00002500
002600*                                    LSK-SAFETY-STOCK             00002600
002700*                                    LSK-SHORTAGE-QTY             00002700
002800*                                    LSK-RESULT-SWITCH            00002800
002900*              FUNCTION CODES -                                   00002900
003000*                HDR  = WRITE THE REPORT HEADER BLOCK.  USES      00003000
003100*                       RECIPIENT NAME/CONTACT AND PRODUCT        00003100
003200*                       COUNT.  RECIPIENT CONTACT IS CARRIED      00003200
003300*                       THROUGH FOR THE MAILROOM JOB BUT IS       00003300
003400*                       NOT PRINTED ON THIS REPORT.               00003400
003500*                DET  = WRITE ONE PRODUCT DETAIL BLOCK.  USES     00003500
003600*                       PRODUCT NAME, CURRENT STOCK, SAFETY       00003600
003700*                       STOCK AND SHORTAGE QTY.                   00003700
003800*                TRL  = WRITE THE REPORT TRAILER BAR.             00003800
003900*                TERM = END OF RUN - CLOSE THE PRINT FILE.        00003900
004000*              THE PRINT FILE OPENS AUTOMATICALLY ON THE          00004000
004100*              FIRST HDR CALL OF ANY RUN.                         00004100
004200*                                                                 00004200
004300* CHANGE ACTIVITY :                                               00004300
004400*   YYMMDD INIT TICKET  : REMARKS                                 00004400
004500*   950905 RJP  WHS0117 : ORIGINAL PROGRAM - SINGLE PRINT-LINE    00004500
004600*                         CALL, NO HEADER/TRAILER BLOCKS, RAN     00004600
004700*                         OFF A SUPPLIER CODE AND A STOCK COUNT   00004700
004800*   070618 DWH  WHS0373 : REWRITTEN AS A PROPER HDR/DET/TRL       00004800
004900*                         REPORT TO CARRY THE FULL SHORTAGE       00004900
005000*                         DETAIL OUTBPOST NOW COLLECTS PER        00005000
005100*                         SHIPMENT - OLD SINGLE-LINE FORM RETIRED 00005100
005200*   070809 DWH  WHS0378 : SHORTAGE QTY LINE NOW SIGNED - CAN      00005200
005300*                         PRINT NEGATIVE ON BAD INPUT DATA        00005300
005400*   110930 DWH  WHS0416 : REPORT SEQUENCE NUMBER ADDED TO THE     00005400
005500*                         OPERATOR TRACE LINE SO CONSOLE          00005500
005600*                         OUTPUT CAN BE MATCHED TO A SPOOL        00005600
005700*                         COPY BY SHIFT OPERATIONS                00005700
005800************************************************************      00005800
005900 ENVIRONMENT DIVISION.                                            00005900
006000 CONFIGURATION SECTION.                                           00006000
006100 SOURCE-COMPUTER. IBM-370.                                        00006100
006200 OBJECT-COMPUTER. IBM-370.                                        00006200
006300 SPECIAL-NAMES.                                                   00006300
006400     UPSI-0 ON STATUS IS LSK-TRACE-ON                             00006400
006500            OFF STATUS IS LSK-TRACE-OFF.                          00006500
006600 INPUT-OUTPUT SECTION.                                            00006600
006700 FILE-CONTROL.                                                    00006700
006800     SELECT LOW-STOCK-REPORT ASSIGN TO LOWSTRPT                   00006800
006900         ORGANIZATION IS LINE SEQUENTIAL                          00006900
007000         FILE STATUS  IS WS-PRTFILE-STATUS.                       00007000
007100*                                                                 00007100
007200 DATA DIVISION.                                                   00007200
007300 FILE SECTION.                                                    00007300
007400 FD  LOW-STOCK-REPORT                                             00007400
007500     RECORDING MODE IS F                                          00007500
007600     LABEL RECORDS ARE OMITTED                                    00007600
007700     RECORD CONTAINS 80 CHARACTERS.                               00007700
007800 01  PRINT-LINE-REC                 PIC X(80).                    00007800
007900*                                                                 00007900
008000 WORKING-STORAGE SECTION.                                         00008000
008100 01  WS-FIELDS.                                                   00008100
008200     05  WS-PRTFILE-STATUS          PIC X(2)  VALUE SPACES.       00008200
008300     05  WS-FILE-OPEN-SW            PIC X     VALUE 'N'.          00008300
008400         88  PRTFILE-OPEN               VALUE 'Y'.                00008400
008500     05  WS-PRODUCT-COUNT       PIC 9(3)  COMP   VALUE 0.         00008500
008600     05  WS-PRODUCT-COUNT-X REDEFINES WS-PRODUCT-COUNT            00008600
008700                                  PIC X(02).                      00008700
008800     05  WS-LINE-WRITTEN-COUNT  PIC 9(5)  COMP   VALUE 0.         00008800
008900     05  WS-LINE-WRITTEN-COUNT-X                                  00008900
009000             REDEFINES WS-LINE-WRITTEN-COUNT                      00009000
009100                                  PIC X(04).                      00009100
009200     05  WS-REPORT-SEQ-NO       PIC 9(5)  COMP   VALUE 0.         00009200
009300     05  WS-REPORT-SEQ-NO-X REDEFINES WS-REPORT-SEQ-NO            00009300
009400                                  PIC X(04).                      00009400
009500*                                                                 00009500
009600*        ---------------  REPORT LINE LAYOUTS  ---------------    00009600
009700 01  RPT-BANNER-LINE.                                             00009700
009800     05  FILLER                    PIC X(40) VALUE ALL '='.       00009800
009900     05  FILLER                    PIC X(40) VALUE SPACES.        00009900
010000*                                                                 00010000
010100 01  RPT-TITLE-LINE.                                              00010100
010200     05  FILLER                    PIC X(20)                      00010200
010300                            VALUE '재고 부족 알림'.                     00010300
010400     05  FILLER                    PIC X(60) VALUE SPACES.        00010400
010500*                                                                 00010500
010600 01  RPT-BLANK-LINE                PIC X(80) VALUE SPACES.        00010600
010700*                                                                 00010700
010800 01  RPT-GREETING-LINE.                                           00010800
010900     05  FILLER                    PIC X(10)                      00010900
011000                            VALUE '안녕하세요, '.                      00011000
011100     05  RPT-GRL-NAME              PIC X(20).                     00011100
011200     05  FILLER                    PIC X(6)                       00011200
011300                            VALUE ' 님'.                           00011300
011400     05  FILLER                    PIC X(44) VALUE SPACES.        00011400
011500*                                                                 00011500
011600 01  RPT-NOTICE-LINE.                                             00011600
011700     05  FILLER                    PIC X(50)                      00011700
011800         VALUE '다음 상품들의 재고가 안전재고 미만으로 '                           00011800
011900               '떨어졌습니다.'.                                         00011900
012000     05  FILLER                    PIC X(30) VALUE SPACES.        00012000
012100*                                                                 00012100
012200 01  RPT-COUNT-LINE.                                              00012200
012300     05  FILLER                    PIC X(4)                       00012300
012400                            VALUE '총 '.                           00012400
012500     05  RPT-CNL-COUNT             PIC ZZ9.                       00012500
012600     05  FILLER                    PIC X(20)                      00012600
012700                            VALUE '개 상품의 재고 확인이 '                 00012700
012800                                  '필요합니다.'.                       00012800
012900     05  FILLER                    PIC X(53) VALUE SPACES.        00012900
013000*                                                                 00013000
013100 01  RPT-SECTION-TITLE-LINE.                                      00013100
013200     05  FILLER                    PIC X(20)                      00013200
013300                            VALUE '상품 목록'.                        00013300
013400     05  FILLER                    PIC X(60) VALUE SPACES.        00013400
013500*                                                                 00013500
013600 01  RPT-PRODUCT-LINE.                                            00013600
013700     05  FILLER                    PIC X(4)                       00013700
013800                            VALUE '▶ '.                           00013800
013900     05  RPT-PRL-NAME              PIC X(40).                     00013900
014000     05  FILLER                    PIC X(36) VALUE SPACES.        00014000
014100*                                                                 00014100
014200 01  RPT-CURRENT-STOCK-LINE.                                      00014200
014300     05  FILLER                    PIC X(14)                      00014300
014400                            VALUE '  - 현재 재고: '.                  00014400
014500     05  RPT-CSL-QTY               PIC ZZZZZZZZ9.                 00014500
014600     05  FILLER                    PIC X(57) VALUE SPACES.        00014600
014700*                                                                 00014700
014800 01  RPT-SAFETY-STOCK-LINE.                                       00014800
014900     05  FILLER                    PIC X(14)                      00014900
015000                            VALUE '  - 안전 재고: '.                  00015000
015100     05  RPT-SSL-QTY               PIC ZZZZZZZZ9.                 00015100
015200     05  FILLER                    PIC X(57) VALUE SPACES.        00015200
015300*                                                                 00015300
015400 01  RPT-SHORTAGE-LINE.                                           00015400
015500     05  FILLER                    PIC X(14)                      00015500
015600                            VALUE '  - 부족 수량: '.                  00015600
015700     05  RPT-SHL-QTY               PIC -(8)9.                     00015700
015800     05  FILLER                    PIC X(56) VALUE SPACES.        00015800
015900*                                                                 00015900
016000 LINKAGE SECTION.                                                 00016000
016100 01  LSK-FUNCTION-CODE             PIC X(4).                      00016100
016200     88  LSK-IS-HEADER                  VALUE 'HDR '.             00016200
016300     88  LSK-IS-DETAIL                  VALUE 'DET '.             00016300
016400     88  LSK-IS-TRAILER                 VALUE 'TRL '.             00016400
016500     88  LSK-IS-TERMINATE               VALUE 'TERM'.             00016500
016600 01  LSK-RECIPIENT-NAME             PIC X(20).                    00016600
016700 01  LSK-RECIPIENT-CONTACT          PIC X(20).                    00016700
016800 01  LSK-PRODUCT-COUNT              PIC 9(3).                     00016800
016900 01  LSK-PRODUCT-NAME               PIC X(40).                    00016900
017000 01  LSK-CURRENT-STOCK              PIC 9(9).                     00017000
017100 01  LSK-SAFETY-STOCK               PIC 9(9).                     00017100
017200 01  LSK-SHORTAGE-QTY               PIC S9(9).                    00017200
017300 01  LSK-RESULT-SWITCH              PIC X.                        00017300
017400     88  LSK-REPORT-OK                   VALUE 'Y'.               00017400
017500     88  LSK-REPORT-ERROR                VALUE 'N'.               00017500
017600*                                                                 00017600
017700 PROCEDURE DIVISION USING LSK-FUNCTION-CODE                       00017700
017800                           LSK-RECIPIENT-NAME                     00017800
017900                           LSK-RECIPIENT-CONTACT                  00017900
018000                           LSK-PRODUCT-COUNT                      00018000
018100                           LSK-PRODUCT-NAME                       00018100
018200                           LSK-CURRENT-STOCK                      00018200
018300                           LSK-SAFETY-STOCK                       00018300
018400                           LSK-SHORTAGE-QTY                       00018400
018500                           LSK-RESULT-SWITCH.                     00018500
018600*                                                                 00018600
018700 000-MAIN.                                                        00018700
018800     MOVE 'Y' TO LSK-RESULT-SWITCH.                               00018800
018900     EVALUATE TRUE                                                00018900
019000         WHEN LSK-IS-HEADER                                       00019000
019100             PERFORM 100-BUILD-HEADER-BLOCK THRU 100-EXIT         00019100
019200         WHEN LSK-IS-DETAIL                                       00019200
019300             PERFORM 200-BUILD-PRODUCT-BLOCK THRU 200-EXIT        00019300
019400         WHEN LSK-IS-TRAILER                                      00019400
019500             PERFORM 300-BUILD-TRAILER THRU 300-EXIT              00019500
019600         WHEN LSK-IS-TERMINATE                                    00019600
019700             PERFORM 400-CLOSE-PRINT-FILE THRU 400-EXIT           00019700
019800         WHEN OTHER                                               00019800
019900             DISPLAY 'LOWSTOCK - UNKNOWN FUNCTION CODE: '         00019900
020000                     LSK-FUNCTION-CODE                            00020000
020100             MOVE 'N' TO LSK-RESULT-SWITCH                        00020100
020200     END-EVALUATE.                                                00020200
020300     GOBACK.                                                      00020300
020400*                                                                 00020400
020500* ---------------------------------------------------------       00020500
020600* HDR - HEADER BLOCK FOR ONE TRIGGERING OUTBOUND ORDER            00020600
020700* ---------------------------------------------------------       00020700
020800 100-BUILD-HEADER-BLOCK.                                          00020800
020900     IF NOT PRTFILE-OPEN                                          00020900
021000         PERFORM 050-OPEN-PRINT-FILE THRU 050-EXIT                00021000
021100     END-IF.                                                      00021100
021200     IF NOT PRTFILE-OPEN                                          00021200
021300         MOVE 'N' TO LSK-RESULT-SWITCH                            00021300
021400         GO TO 100-EXIT                                           00021400
021500     END-IF.                                                      00021500
021600     ADD 1 TO WS-REPORT-SEQ-NO.                                   00021600
021700     MOVE 0 TO WS-PRODUCT-COUNT.                                  00021700
021800     MOVE RPT-BANNER-LINE TO PRINT-LINE-REC.                      00021800
021900     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00021900
022000     MOVE RPT-TITLE-LINE TO PRINT-LINE-REC.                       00022000
022100     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00022100
022200     MOVE RPT-BANNER-LINE TO PRINT-LINE-REC.                      00022200
022300     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00022300
022400     MOVE RPT-BLANK-LINE TO PRINT-LINE-REC.                       00022400
022500     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00022500
022600     MOVE LSK-RECIPIENT-NAME TO RPT-GRL-NAME.                     00022600
022700     MOVE RPT-GREETING-LINE TO PRINT-LINE-REC.                    00022700
022800     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00022800
022900     MOVE RPT-BLANK-LINE TO PRINT-LINE-REC.                       00022900
023000     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00023000
023100     MOVE RPT-NOTICE-LINE TO PRINT-LINE-REC.                      00023100
023200     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00023200
023300     MOVE LSK-PRODUCT-COUNT TO RPT-CNL-COUNT.                     00023300
023400     MOVE RPT-COUNT-LINE TO PRINT-LINE-REC.                       00023400
023500     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00023500
023600     MOVE RPT-BLANK-LINE TO PRINT-LINE-REC.                       00023600
023700     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00023700
023800     MOVE RPT-BANNER-LINE TO PRINT-LINE-REC.                      00023800
023900     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00023900
024000     MOVE RPT-SECTION-TITLE-LINE TO PRINT-LINE-REC.               00024000
024100     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00024100
024200     MOVE RPT-BANNER-LINE TO PRINT-LINE-REC.                      00024200
024300     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00024300
024400     MOVE RPT-BLANK-LINE TO PRINT-LINE-REC.                       00024400
024500     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00024500
024600 100-EXIT. EXIT.                                                  00024600
024700*                                                                 00024700
024800* ---------------------------------------------------------       00024800
024900* DET - ONE LOW-STOCK PRODUCT BLOCK                               00024900
025000* ---------------------------------------------------------       00025000
025100 200-BUILD-PRODUCT-BLOCK.                                         00025100
025200     IF NOT PRTFILE-OPEN                                          00025200
025300         MOVE 'N' TO LSK-RESULT-SWITCH                            00025300
025400         GO TO 200-EXIT                                           00025400
025500     END-IF.                                                      00025500
025600     ADD 1 TO WS-PRODUCT-COUNT.                                   00025600
025700     MOVE LSK-PRODUCT-NAME TO RPT-PRL-NAME.                       00025700
025800     MOVE RPT-PRODUCT-LINE TO PRINT-LINE-REC.                     00025800
025900     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00025900
026000     MOVE LSK-CURRENT-STOCK TO RPT-CSL-QTY.                       00026000
026100     MOVE RPT-CURRENT-STOCK-LINE TO PRINT-LINE-REC.               00026100
026200     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00026200
026300     MOVE LSK-SAFETY-STOCK TO RPT-SSL-QTY.                        00026300
026400     MOVE RPT-SAFETY-STOCK-LINE TO PRINT-LINE-REC.                00026400
026500     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00026500
026600     MOVE LSK-SHORTAGE-QTY TO RPT-SHL-QTY.                        00026600
026700     MOVE RPT-SHORTAGE-LINE TO PRINT-LINE-REC.                    00026700
026800     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00026800
026900     MOVE RPT-BLANK-LINE TO PRINT-LINE-REC.                       00026900
027000     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00027000
027100 200-EXIT. EXIT.                                                  00027100
027200*                                                                 00027200
027300* ---------------------------------------------------------       00027300
027400* TRL - CLOSING BAR FOR THE CURRENT REPORT BLOCK                  00027400
027500* ---------------------------------------------------------       00027500
027600 300-BUILD-TRAILER.                                               00027600
027700     IF NOT PRTFILE-OPEN                                          00027700
027800         MOVE 'N' TO LSK-RESULT-SWITCH                            00027800
027900         GO TO 300-EXIT                                           00027900
028000     END-IF.                                                      00028000
028100     MOVE RPT-BANNER-LINE TO PRINT-LINE-REC.                      00028100
028200     PERFORM 900-WRITE-ONE-LINE THRU 900-EXIT.                    00028200
028300     DISPLAY 'LOWSTOCK - REPORT SEQ '                             00028300
028400             WS-REPORT-SEQ-NO-X ' PRODUCTS '                      00028400
028500             WS-PRODUCT-COUNT-X.                                  00028500
028600 300-EXIT. EXIT.                                                  00028600
028700*                                                                 00028700
028800* ---------------------------------------------------------       00028800
028900* OPEN THE PRINT FILE - FIRST HEADER CALL OF THE RUN ONLY         00028900
029000* ---------------------------------------------------------       00029000
029100 050-OPEN-PRINT-FILE.                                             00029100
029200     OPEN OUTPUT LOW-STOCK-REPORT.                                00029200
029300     IF WS-PRTFILE-STATUS NOT = '00'                              00029300
029400         DISPLAY 'LOWSTOCK - ERROR OPENING LOWSTRPT. RC: '        00029400
029500                 WS-PRTFILE-STATUS                                00029500
029600         GO TO 050-EXIT                                           00029600
029700     END-IF.                                                      00029700
029800     MOVE 'Y' TO WS-FILE-OPEN-SW.                                 00029800
029900 050-EXIT. EXIT.                                                  00029900
030000*                                                                 00030000
030100* ---------------------------------------------------------       00030100
030200* TERM - CLOSE THE PRINT FILE AT END OF RUN                       00030200
030300* ---------------------------------------------------------       00030300
030400 400-CLOSE-PRINT-FILE.                                            00030400
030500     IF PRTFILE-OPEN                                              00030500
030600         CLOSE LOW-STOCK-REPORT                                   00030600
030700         MOVE 'N' TO WS-FILE-OPEN-SW                              00030700
030800     END-IF.                                                      00030800
030900 400-EXIT. EXIT.                                                  00030900
031000*                                                                 00031000
031100* ---------------------------------------------------------       00031100
031200* COMMON - WRITE ONE PRINT LINE AND COUNT IT                      00031200
031300* ---------------------------------------------------------       00031300
031400 900-WRITE-ONE-LINE.                                              00031400
031500     WRITE PRINT-LINE-REC.                                        00031500
031600     ADD 1 TO WS-LINE-WRITTEN-COUNT.                              00031600
031700 900-EXIT. EXIT.                                                  00031700
